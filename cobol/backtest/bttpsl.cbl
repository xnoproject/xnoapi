000100******************************************************************        
000200*                             BTTPSL                                      
000300******************************************************************        
000400*                                                                         
000500 identification          division.                                        
000600* ================================                                        
000700*                                                                         
000800     program-id.          bttpsl.                                         
000900*                                                                         
001000     author.              R. J. Halsey.                                   
001100*                                                                         
001200     installation.        Meridian Futures Systems Ltd.,                  
001300         Bishopsgate Back Office.                                         
001400*                                                                         
001500     date-written.        19/02/1990.                                     
001600*                                                                         
001700     date-compiled.                                                       
001800*                                                                         
001900     security.            Proprietary to Meridian Futures                 
002000         Systems Ltd. - see remarks.                                      
002100*                                                                         
002200*    remarks.                                                             
002300*        Tpsl-Filter. Reads the tick tape and rewrites the                
002400*        position                                                         
002500*        column against a take-profit and a stop-loss percentage          
002600*        taken                                                            
002700*        from the run parameter record - a holding is closed out          
002800*        the                                                              
002900*        tick after its unrealised gain first reaches Tp-Pct, or          
003000*        the                                                              
003100*        tick its unrealised loss first reaches Sl-Pct, whichever         
003200*        comes first.                                                     
003300*                                                                         
003400*        A forced exit does not keep a position closed - the very         
003500*        next                                                             
003600*        tick that still carries the same non-zero input position         
003700*        is a                                                             
003800*        fresh entry, re-based off that tick's own close. Bttral          
003900*        (the trailing-stop sibling) shares this program's shape.         
004000*                                                                         
004100*    version.            1.1.04                                           
004200*                                                                         
004300*    called modules.                                                      
004400*           none.                                                         
004500*                                                                         
004600*    files used :                                                         
004700*           Bt-Tick-File input, line sequential.                          
004800*           Bt-Position-File output, line sequential.                     
004900*           Bt-Parm-File i-o, relative, Rrn 1 only.                       
005000*                                                                         
005100*    error messages used.                                                 
005200*           TP001 - Tick-Pos on the tape is not -1, 0 or +1.              
005300*           TP002 - Tick-File will not open.                              
005400*           TP003 - Parm-File Rrn 1 record missing or will not            
005500*           open.                                                         
005600*                                                                         
005700* change-log:                                                             
005800* 19/02/90 rjh - Created.                                                 
005900* 08/05/91 rjh - 1.1 Profit-flag hold-one-more-tick rule was              
006000*                firing on the entry tick itself, moved the               
006100*                entry/holding split into its own paragraph.              
006200* 21/01/99 rjh - Y2K review - Tick-Date already full 4-digit              
006300*                year, no change required.                                
006400* 30/10/25 rjh - 1.1.03 Added the Tick-Pos range check - a bad            
006500*                tape used to run clean through to a silent               
006600*                wrong answer on the position file.                       
006650* 09/08/26 rjh - 1.1.04 Pr-Filter-Cde tag added to Position-File          
006660*                so this filter's output can be told apart from           
006670*                Bttral's on a mixed position extract.                    
006700*                                                                         
006800******************************************************************        
006900* copyright notice.                                                       
007000* *****************                                                       
007100*                                                                         
007200* this program is part of the bttpsl suite of the                         
007300* Meridian Derivatives Strategy Backtest & Metrics                        
007400* batch system, Copyright (C) 1988-2003 Meridian                          
007500* Futures Systems Ltd.  All rights reserved.                              
007600*                                                                         
007700* this source is confidential and is supplied to the                      
007800* client named above under licence. it may not be                         
007900* copied, disclosed to a third party or used outside                      
008000* the terms of that licence without prior written                         
008100* consent of Meridian Futures Systems Ltd.                                
008200******************************************************************        
008300*                                                                         
008400 environment             division.                                        
008500* ================================                                        
008600*                                                                         
008700 configuration           section.                                         
008800* ---------------------------------                                       
008900     source-computer.     meridian-3090.                                  
009000     object-computer.     meridian-3090.                                  
009100     special-names.       c01 is top-of-form                              
009200                  class pos-digit is "0" thru "9"                         
009300                  switch 0 is ws-off-line.                                
009400*                                                                         
009500 input-output            section.                                         
009600* ---------------------------------                                       
009700 file-control.                                                            
009800     copy "selbttick.cob".                                                
009900     copy "selbtpos.cob".                                                 
010000     copy "selbtparm.cob".                                                
010100*                                                                         
010200 data                    division.                                        
010300* ================================                                        
010400 file                    section.                                         
010500* ---------------------------------                                       
010600     copy "fdbttick.cob".                                                 
010700     copy "fdbtpos.cob".                                                  
010800     copy "fdbtparm.cob".                                                 
010900*                                                                         
011000 working-storage         section.                                         
011050 77  Prog-Name               pic x(15) value "BTTPSL (1.1.04)".           
011100* ---------------------------------                                       
011200*                                                                         
011300 01  WS-Holding-State.                                                    
011400     03  WS-Entry-Price        pic s9(7)v99     comp-3.                   
011500*     identical-picture trace - lets a display dump show the              
011600*     working entry price without disturbing the field itself.            
011700     03  WS-Entry-Price-Trace redefines WS-Entry-Price                    
011800          pic s9(7)v99       comp-3.                                      
011900     03  WS-Entry-Pos          pic s9           comp  value zero.         
012000     03  WS-Profit-Flag        pic x            value "N".                
012010     03  WS-Holding-State-Filler  pic x(01).                              
012100*                                                                         
012200 01  WS-Pnl-Work.                                                         
012300     03  WS-Pnl-Pct            pic s9(5)v99      comp-3.                  
012400     03  WS-Pnl-Pct-Trace redefines WS-Pnl-Pct                            
012500          pic s9(5)v99       comp-3.                                      
012550     03  WS-Pnl-Work-Filler                  pic x(01).                   
012600*                                                                         
012700 01  WS-Switches.                                                         
012800     03  WS-Eof-Sw             pic x            value "N".                
012810         88  WS-Tick-File-Eof      value "Y".                             
012900     03  WS-Dummy-Sw           pic x            value space.              
013000*     one byte pair so a single move clears both switches at once.        
013100     03  WS-Switch-Pair.                                                  
013200         05  WS-Eof-Sw-Part     pic x.                                    
013300         05  WS-Dummy-Sw-Part   pic x.                                    
013400     03  WS-Switch-Text redefines WS-Switch-Pair pic x(02).               
013410     03  WS-Switches-Filler       pic x(01).                              
013500*                                                                         
013600 01  WS-Rec-Cnt            pic 9(7)         comp  value zero.             
013700*                                                                         
013800 01  Error-Messages.                                                      
013900     03  TP001  pic x(34) value                                           
014000         "TP001 Tick-Pos not -1, 0 or +1 -".                              
014100     03  TP002  pic x(30) value "TP002 Tick-File will not open -".        
014200     03  TP003  pic x(38) value                                           
014300         "TP003 Parm-File/Rrn 1 record missing -".                        
014350     03  Error-Messages-Filler               pic x(01).                   
014400*                                                                         
014500 01  Bt-Parm-Rrn           pic 9(3)         comp  value 1.                
014600*                                                                         
014700 procedure               division.                                        
014800* ================================                                        
014900*                                                                         
015000 Tp000-Main              section.                                         
015100* *****************                                                       
015200*   standalone batch main line - no calling shell for this suite.         
015300*                                                                         
015400     perform  Tp010-Open-And-Validate thru Tp010-Exit.                    
015500     perform  Tp015-Process-Ticks     thru Tp015-Exit.                    
015600     close    Bt-Tick-File, Bt-Position-File, Bt-Parm-File.               
015700     stop     run.                                                        
015800*                                                                         
015900 Tp000-Exit.   exit     section.                                          
016000*                                                                         
016100 Tp010-Open-And-Validate section.                                         
016200* **************************                                              
016300*                                                                         
016400     open     input  Bt-Tick-File.                                        
016500     if       Bt-Tick-Status not = "00"                                   
016600          display TP002 space Bt-Tick-Status                              
016700          stop    run.                                                    
016800*                                                                         
016900     open     i-o    Bt-Parm-File.                                        
017000     if       Bt-Parm-Status not = "00"                                   
017100          display TP003 space Bt-Parm-Status                              
017200          stop    run.                                                    
017300     read     Bt-Parm-File key Bt-Parm-Rrn.                               
017400     if       Bt-Parm-Status not = "00"                                   
017500          display TP003 space Bt-Parm-Status                              
017600          stop    run.                                                    
017700*                                                                         
017800     open     output Bt-Position-File.                                    
017900*                                                                         
018000 Tp010-Exit.   exit     section.                                          
018100*                                                                         
018200 Tp015-Process-Ticks     section.                                         
018300* **************************                                              
018400*                                                                         
018500     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
018600     perform  Tp016-Read-Cycle thru Tp016-Exit                            
018700             until WS-Eof-Sw = "Y".                                       
018800*                                                                         
018900 Tp015-Exit.   exit     section.                                          
019000*                                                                         
019100 Tp016-Read-Cycle.                                                        
019200     if       Tick-Pos < -1 or Tick-Pos > 1                               
019300          display TP001 space Tick-Date space Tick-Time                   
019400          stop    run.                                                    
019500     perform  Tp020-Apply-Filter thru Tp020-Exit.                         
019600     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
019650*    tape ran out on this cycle's trailing read - filtered                
019660*    record is already written, nothing left to check.                    
019670     if       WS-Eof-Sw = "Y"                                             
019680          go to Tp016-Exit.                                               
019700*                                                                         
019800 Tp016-Exit.   exit.                                                      
019900*                                                                         
020000 Tp020-Apply-Filter      section.                                         
020100* **************************                                              
020200*   Pr-Pos defaults to the tape's own position; the paragraphs            
020300*   below only override it when an exit rule actually fires.              
020400*                                                                         
020500     move     Tick-Date to Pr-Date.                                       
020600     move     Tick-Time to Pr-Time.                                       
020700     move     Tick-Pos  to Pr-Pos.                                        
020800     if       Tick-Pos = zero                                             
020900          perform Tp030-Flat-Tick thru Tp030-Exit                         
021000     else                                                                 
021100          perform Tp040-Check-Entry thru Tp040-Exit.                      
021150     move     "T"                  to Pr-Filter-Cde.                      
021200     write    BT-Position-Record.                                         
021300*                                                                         
021400 Tp020-Exit.   exit     section.                                          
021500*                                                                         
021600 Tp030-Flat-Tick.                                                         
021700     move     zero to WS-Entry-Pos.                                       
021800     move     "N" to WS-Profit-Flag.                                      
021900     move     zero to Pr-Pos.                                             
022000*                                                                         
022100 Tp030-Exit.   exit.                                                      
022200*                                                                         
022300 Tp040-Check-Entry.                                                       
022400*     a new entry or a reversal re-bases the entry price and              
022500*     clears the profit flag; an unchanged position is a holding,         
022600*     passed on to Tp050 to test against Tp-Pct/Sl-Pct.                   
022700     if       Tick-Pos not = WS-Entry-Pos                                 
022800          move    Tick-Close to WS-Entry-Price                            
022900          move    Tick-Pos   to WS-Entry-Pos                              
023000          move    "N" to WS-Profit-Flag                                   
023100          move    Tick-Pos   to Pr-Pos                                    
023200     else                                                                 
023300          perform Tp050-Holding thru Tp050-Exit.                          
023400*                                                                         
023500 Tp040-Exit.   exit.                                                      
023600*                                                                         
023700 Tp050-Holding.                                                           
023800     if       WS-Entry-Pos > zero                                         
023900          compute WS-Pnl-Pct rounded =                                    
024000             (Tick-Close - WS-Entry-Price) / WS-Entry-Price * 100         
024100     else                                                                 
024200          compute WS-Pnl-Pct rounded =                                    
024300             (WS-Entry-Price - Tick-Close) / WS-Entry-Price * 100.        
024400     perform  Tp060-Profit-Check   thru Tp060-Exit.                       
024500     perform  Tp070-Stoploss-Check thru Tp070-Exit.                       
024600*                                                                         
024700 Tp050-Exit.   exit.                                                      
024800*                                                                         
024900 Tp060-Profit-Check.                                                      
025000*     first tick to reach Tp-Pct only sets the flag and holds one         
025100*     tick longer; the second tick to see the flag already set            
025200*     forces the exit.                                                    
025300     if       WS-Pnl-Pct >= Bt-Parm-Tp-Pct                                
025400          if      WS-Profit-Flag = "Y"                                    
025500             move zero to Pr-Pos                                          
025600             move zero to WS-Entry-Pos                                    
025700             move "N" to WS-Profit-Flag                                   
025800          else                                                            
025900             move "Y" to WS-Profit-Flag.                                  
026000*                                                                         
026100 Tp060-Exit.   exit.                                                      
026200*                                                                         
026300 Tp070-Stoploss-Check.                                                    
026400*     evaluated regardless of what Tp060 just did - the profit            
026500*     flag is not reset by this branch even on a forced exit.             
026600     if       WS-Pnl-Pct <= Bt-Parm-Sl-Pct * -1                           
026700          move    zero to Pr-Pos                                          
026800          move    zero to WS-Entry-Pos.                                   
026900*                                                                         
027000 Tp070-Exit.   exit.                                                      
027100*                                                                         
