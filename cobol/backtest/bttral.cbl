000100******************************************************************        
000200*                             BTTRAL                                      
000300******************************************************************        
000400*                                                                         
000500 identification          division.                                        
000600* ================================                                        
000700*                                                                         
000800     program-id.          bttral.                                         
000900*                                                                         
001000     author.              R. J. Halsey.                                   
001100*                                                                         
001200     installation.        Meridian Futures Systems Ltd.,                  
001300         Bishopsgate Back Office.                                         
001400*                                                                         
001500     date-written.        19/02/1990.                                     
001600*                                                                         
001700     date-compiled.                                                       
001800*                                                                         
001900     security.            Proprietary to Meridian Futures                 
002000         Systems Ltd. - see remarks.                                      
002100*                                                                         
002200*    remarks.                                                             
002300*        Tpsl-Trailing. Sibling of Bttpsl - same take-profit rule,        
002400*        but                                                              
002500*        the stop-loss trails the best close seen since entry             
002600*        instead                                                          
002700*        of staying fixed at the entry price. Max-Price/Min-Price         
002800*        track the run of closes in the holding's favour, and             
002900*        Trailing-Sl is recomputed off whichever one last moved.          
003000*                                                                         
003100*        Rule 1 differs from Bttpsl here too - a flat tick resets         
003200*        the                                                              
003300*        entry position but leaves the profit flag alone, it is           
003400*        only                                                             
003500*        ever cleared by Tr060's own forced-exit branch.                  
003600*                                                                         
003700*    version.            1.0.05                                           
003800*                                                                         
003900*    called modules.                                                      
004000*           none.                                                         
004100*                                                                         
004200*    files used :                                                         
004300*           Bt-Tick-File input, line sequential.                          
004400*           Bt-Position-File output, line sequential.                     
004500*           Bt-Parm-File i-o, relative, Rrn 1 only.                       
004600*                                                                         
004700*    error messages used.                                                 
004800*           TR001 - Tick-Pos on the tape is not -1, 0 or +1.              
004900*           TR002 - Tick-File will not open.                              
005000*           TR003 - Parm-File Rrn 1 record missing or will not            
005100*           open.                                                         
005200*                                                                         
005300* change-log:                                                             
005400* 19/02/90 rjh - Created, built off Bttpsl's shape the same               
005500*                week - see that program's own log for the                
005600*                shared Tp-Pct/Sl-Pct history.                            
005700* 21/01/99 rjh - Y2K review - Tick-Date already full 4-digit              
005800*                year, no change required.                                
005900* 30/10/25 rjh - 1.0.04 Added the Tick-Pos range check, same              
006000*                fix as Bttpsl's TP001 carried across.                    
006050* 09/08/26 rjh - 1.0.05 Pr-Filter-Cde tag added to Position-File          
006060*                so this filter's output can be told apart from           
006070*                Bttpsl's on a mixed position extract.                    
006100*                                                                         
006200******************************************************************        
006300* copyright notice.                                                       
006400* *****************                                                       
006500*                                                                         
006600* this program is part of the bttral suite of the                         
006700* Meridian Derivatives Strategy Backtest & Metrics                        
006800* batch system, Copyright (C) 1988-2003 Meridian                          
006900* Futures Systems Ltd.  All rights reserved.                              
007000*                                                                         
007100* this source is confidential and is supplied to the                      
007200* client named above under licence. it may not be                         
007300* copied, disclosed to a third party or used outside                      
007400* the terms of that licence without prior written                         
007500* consent of Meridian Futures Systems Ltd.                                
007600******************************************************************        
007700*                                                                         
007800 environment             division.                                        
007900* ================================                                        
008000*                                                                         
008100 configuration           section.                                         
008200* ---------------------------------                                       
008300     source-computer.     meridian-3090.                                  
008400     object-computer.     meridian-3090.                                  
008500     special-names.       c01 is top-of-form                              
008600                  class pos-digit is "0" thru "9"                         
008700                  switch 0 is ws-off-line.                                
008800*                                                                         
008900 input-output            section.                                         
009000* ---------------------------------                                       
009100 file-control.                                                            
009200     copy "selbttick.cob".                                                
009300     copy "selbtpos.cob".                                                 
009400     copy "selbtparm.cob".                                                
009500*                                                                         
009600 data                    division.                                        
009700* ================================                                        
009800 file                    section.                                         
009900* ---------------------------------                                       
010000     copy "fdbttick.cob".                                                 
010100     copy "fdbtpos.cob".                                                  
010200     copy "fdbtparm.cob".                                                 
010300*                                                                         
010400 working-storage         section.                                         
010450 77  Prog-Name               pic x(15) value "BTTRAL (1.0.05)".           
010500* ---------------------------------                                       
010600*                                                                         
010700 01  WS-Holding-State.                                                    
010800     03  WS-Entry-Price        pic s9(7)v99     comp-3.                   
010900*     identical-picture trace - lets a display dump show the              
011000*     working entry price without disturbing the field itself.            
011100     03  WS-Entry-Price-Trace redefines WS-Entry-Price                    
011200          pic s9(7)v99       comp-3.                                      
011300     03  WS-Entry-Pos          pic s9           comp  value zero.         
011400     03  WS-Profit-Flag        pic x            value "N".                
011500     03  WS-Max-Price          pic s9(7)v99     comp-3.                   
011600     03  WS-Min-Price          pic s9(7)v99     comp-3.                   
011700     03  WS-Trailing-Sl        pic s9(7)v99     comp-3.                   
011710     03  WS-Holding-State-Filler  pic x(01).                              
011800*                                                                         
011900 01  WS-Pnl-Work.                                                         
012000     03  WS-Pnl-Pct            pic s9(5)v99      comp-3.                  
012100     03  WS-Pnl-Pct-Trace redefines WS-Pnl-Pct                            
012200          pic s9(5)v99       comp-3.                                      
012250     03  WS-Pnl-Work-Filler                  pic x(01).                   
012300*                                                                         
012400 01  WS-Switches.                                                         
012500     03  WS-Eof-Sw             pic x            value "N".                
012510         88  WS-Tick-File-Eof      value "Y".                             
012600     03  WS-Dummy-Sw           pic x            value space.              
012700*     one byte pair so a single move clears both switches at once.        
012800     03  WS-Switch-Pair.                                                  
012900         05  WS-Eof-Sw-Part     pic x.                                    
013000         05  WS-Dummy-Sw-Part   pic x.                                    
013100     03  WS-Switch-Text redefines WS-Switch-Pair pic x(02).               
013110     03  WS-Switches-Filler       pic x(01).                              
013200*                                                                         
013300 01  WS-Rec-Cnt            pic 9(7)         comp  value zero.             
013400*                                                                         
013500 01  Error-Messages.                                                      
013600     03  TR001  pic x(34) value                                           
013700         "TR001 Tick-Pos not -1, 0 or +1 -".                              
013800     03  TR002  pic x(30) value "TR002 Tick-File will not open -".        
013900     03  TR003  pic x(38) value                                           
014000         "TR003 Parm-File/Rrn 1 record missing -".                        
014050     03  Error-Messages-Filler               pic x(01).                   
014100*                                                                         
014200 01  Bt-Parm-Rrn           pic 9(3)         comp  value 1.                
014300*                                                                         
014400 procedure               division.                                        
014500* ================================                                        
014600*                                                                         
014700 Tr000-Main              section.                                         
014800* *****************                                                       
014900*   standalone batch main line - no calling shell for this suite.         
015000*                                                                         
015100     perform  Tr010-Open-And-Validate thru Tr010-Exit.                    
015200     perform  Tr015-Process-Ticks     thru Tr015-Exit.                    
015300     close    Bt-Tick-File, Bt-Position-File, Bt-Parm-File.               
015400     stop     run.                                                        
015500*                                                                         
015600 Tr000-Exit.   exit     section.                                          
015700*                                                                         
015800 Tr010-Open-And-Validate section.                                         
015900* **************************                                              
016000*                                                                         
016100     open     input  Bt-Tick-File.                                        
016200     if       Bt-Tick-Status not = "00"                                   
016300          display TR002 space Bt-Tick-Status                              
016400          stop    run.                                                    
016500*                                                                         
016600     open     i-o    Bt-Parm-File.                                        
016700     if       Bt-Parm-Status not = "00"                                   
016800          display TR003 space Bt-Parm-Status                              
016900          stop    run.                                                    
017000     read     Bt-Parm-File key Bt-Parm-Rrn.                               
017100     if       Bt-Parm-Status not = "00"                                   
017200          display TR003 space Bt-Parm-Status                              
017300          stop    run.                                                    
017400*                                                                         
017500     open     output Bt-Position-File.                                    
017600*                                                                         
017700 Tr010-Exit.   exit     section.                                          
017800*                                                                         
017900 Tr015-Process-Ticks     section.                                         
018000* **************************                                              
018100*                                                                         
018200     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
018300     perform  Tr016-Read-Cycle thru Tr016-Exit                            
018400             until WS-Eof-Sw = "Y".                                       
018500*                                                                         
018600 Tr015-Exit.   exit     section.                                          
018700*                                                                         
018800 Tr016-Read-Cycle.                                                        
018900     if       Tick-Pos < -1 or Tick-Pos > 1                               
019000          display TR001 space Tick-Date space Tick-Time                   
019100          stop    run.                                                    
019200     perform  Tr020-Apply-Filter thru Tr020-Exit.                         
019300     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
019350*    tape ran out on this cycle's trailing read - filtered                
019360*    record is already written, nothing left to check.                    
019370     if       WS-Eof-Sw = "Y"                                             
019380          go to Tr016-Exit.                                               
019400*                                                                         
019500 Tr016-Exit.   exit.                                                      
019600*                                                                         
019700 Tr020-Apply-Filter      section.                                         
019800* **************************                                              
019900*   Pr-Pos defaults to the tape's own position; the paragraphs            
020000*   below only override it when an exit rule actually fires.              
020100*                                                                         
020200     move     Tick-Date to Pr-Date.                                       
020300     move     Tick-Time to Pr-Time.                                       
020400     move     Tick-Pos  to Pr-Pos.                                        
020500     if       Tick-Pos = zero                                             
020600          move    zero to WS-Entry-Pos                                    
020700     else                                                                 
020800          perform Tr040-Check-Entry thru Tr040-Exit.                      
020850     move     "R"                  to Pr-Filter-Cde.                      
020900     write    BT-Position-Record.                                         
021000*                                                                         
021100 Tr020-Exit.   exit     section.                                          
021200*                                                                         
021300 Tr040-Check-Entry.                                                       
021400*     a new entry or a reversal re-bases the entry price, starts          
021500*     Max/Min-Price at that price and sets the initial trailing           
021600*     stop; an unchanged position is a holding, passed to Tr050.          
021700     if       Tick-Pos not = WS-Entry-Pos                                 
021800          move    Tick-Close to WS-Entry-Price                            
021900          move    Tick-Pos   to WS-Entry-Pos                              
022000          move    "N" to WS-Profit-Flag                                   
022100          move    Tick-Close to WS-Max-Price                              
022200          move    Tick-Close to WS-Min-Price                              
022300          perform Tr045-Set-Trailing-Sl thru Tr045-Exit                   
022400          move    Tick-Pos   to Pr-Pos                                    
022500     else                                                                 
022600          perform Tr050-Holding thru Tr050-Exit.                          
022700*                                                                         
022800 Tr040-Exit.   exit.                                                      
022900*                                                                         
023000 Tr045-Set-Trailing-Sl.                                                   
023100     if       WS-Entry-Pos > zero                                         
023200          compute WS-Trailing-Sl rounded =                                
023300             WS-Entry-Price * (1 - Bt-Parm-Sl-Pct / 100)                  
023400     else                                                                 
023500          compute WS-Trailing-Sl rounded =                                
023600             WS-Entry-Price * (1 + Bt-Parm-Sl-Pct / 100).                 
023700*                                                                         
023800 Tr045-Exit.   exit.                                                      
023900*                                                                         
024000 Tr050-Holding.                                                           
024100     if       WS-Entry-Pos > zero                                         
024200          compute WS-Pnl-Pct rounded =                                    
024300             (Tick-Close - WS-Entry-Price) / WS-Entry-Price * 100         
024400     else                                                                 
024500          compute WS-Pnl-Pct rounded =                                    
024600             (WS-Entry-Price - Tick-Close) / WS-Entry-Price * 100.        
024700     perform  Tr060-Profit-Check thru Tr060-Exit.                         
024800     perform  Tr070-Trailing-Check thru Tr070-Exit.                       
024900*                                                                         
025000 Tr050-Exit.   exit.                                                      
025100*                                                                         
025200 Tr060-Profit-Check.                                                      
025300*     identical shape to Bttpsl's Tp060 - first tick to reach             
025400*     Tp-Pct only sets the flag, the second tick forces the exit.         
025500     if       WS-Pnl-Pct >= Bt-Parm-Tp-Pct                                
025600          if      WS-Profit-Flag = "Y"                                    
025700             move zero to Pr-Pos                                          
025800             move zero to WS-Entry-Pos                                    
025900             move "N" to WS-Profit-Flag                                   
026000          else                                                            
026100             move "Y" to WS-Profit-Flag.                                  
026200*                                                                         
026300 Tr060-Exit.   exit.                                                      
026400*                                                                         
026500 Tr070-Trailing-Check.                                                    
026600*     long side exits on a close at or below the trailing stop,           
026700*     otherwise a new high ratchets Max-Price and the stop up with        
026800*     it; the short side is the mirror image off Min-Price.               
026900     if       WS-Entry-Pos > zero                                         
027000          perform Tr080-Long-Trail  thru Tr080-Exit                       
027100     else                                                                 
027200          perform Tr090-Short-Trail thru Tr090-Exit.                      
027300*                                                                         
027400 Tr070-Exit.   exit.                                                      
027500*                                                                         
027600 Tr080-Long-Trail.                                                        
027700     if       Tick-Close <= WS-Trailing-Sl                                
027800          move    zero to Pr-Pos                                          
027900          move    zero to WS-Entry-Pos                                    
028000     else                                                                 
028100          if      Tick-Close > WS-Max-Price                               
028200             move    Tick-Close to WS-Max-Price                           
028300             compute WS-Trailing-Sl rounded =                             
028400                WS-Max-Price * (1 - Bt-Parm-Sl-Pct / 100).                
028500*                                                                         
028600 Tr080-Exit.   exit.                                                      
028700*                                                                         
028800 Tr090-Short-Trail.                                                       
028900     if       Tick-Close >= WS-Trailing-Sl                                
029000          move    zero to Pr-Pos                                          
029100          move    zero to WS-Entry-Pos                                    
029200     else                                                                 
029300          if      Tick-Close < WS-Min-Price                               
029400             move    Tick-Close to WS-Min-Price                           
029500             compute WS-Trailing-Sl rounded =                             
029600                WS-Min-Price * (1 + Bt-Parm-Sl-Pct / 100).                
029700*                                                                         
029800 Tr090-Exit.   exit.                                                      
029900*                                                                         
