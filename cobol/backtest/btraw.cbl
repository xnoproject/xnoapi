000100******************************************************************        
000200*                              BTRAW                                      
000300******************************************************************        
000400*                                                                         
000500 identification          division.                                        
000600* ================================                                        
000700*                                                                         
000800     program-id.          btraw.                                          
000900*                                                                         
001000     author.              R. J. Halsey.                                   
001100*                                                                         
001200     installation.        Meridian Futures Systems Ltd.,                  
001300         Bishopsgate Back Office.                                         
001400*                                                                         
001500     date-written.        02/06/1990.                                     
001600*                                                                         
001700     date-compiled.                                                       
001800*                                                                         
001900     security.            Proprietary to Meridian Futures                 
002000         Systems Ltd. - see remarks.                                      
002100*                                                                         
002200*    remarks.                                                             
002300*        Backtest-Raw. Self-contained sibling of Btmetr - runs the        
002400*        raw                                                              
002500*        (no-fee) per-tick p & l pass straight off the tape and           
002600*        drives                                                           
002700*        the full statistics suite itself, rather than waiting on         
002800*        a                                                                
002900*        daily file from another run the way Btmetr does off              
003000*        Bt000.                                                           
003100*                                                                         
003200*        Pnl-Type on the parameter record must be RAW for this run        
003300*        -                                                                
003400*        Btraw has no fee model and rejects After-Fees outright.          
003500*                                                                         
003600*        Minimum capital here includes the current tick's own p &         
003700*        l in                                                             
003800*        the running total before the capital compare - Bt000's           
003900*        fee                                                              
004000*        pass excludes it. Two different shops' conventions, one          
004100*        parameter record; see Br040.                                     
004200*                                                                         
004300*    version.            1.3.05                                           
004400*                                                                         
004500*    called modules.                                                      
004600*           Btstat (common/btstat.cbl) - full statistics suite            
004700*           plus the Raw percentage variants.                             
004800*                                                                         
004900*    files used :                                                         
005000*           Bt-Tick-File input, line sequential.                          
005100*           Bt-Pnl-Detail-File output, line sequential.                   
005200*           Bt-Daily-Pnl-File output, line sequential.                    
005300*           Bt-Metrics-Report-File output, line sequential                
005400*           (print).                                                      
005500*           Bt-Parm-File i-o, relative, Rrn 1 only.                       
005600*                                                                         
005700*    error messages used.                                                 
005800*           BR001 - Pnl-Type parameter not RAW (Btraw does not run        
005900*           fees).                                                        
006000*           BR002 - Tick-File will not open.                              
006100*           BR003 - Parm-File Rrn 1 record missing or will not            
006200*           open.                                                         
006300*                                                                         
006400* change-log:                                                             
006500* 02/06/90 rjh - Created.                                                 
006600* 19/02/91 rjh - 1.1 Daily control break split out to its own             
006700*                paragraph so Btmetr's later Md030 could be               
006800*                copied straight off it.                                  
006900* 19/11/92 rjh - 1.2 Picked up Btstat once the statistics math            
007000*                was generalised for shared use - was a private           
007050*                routine in this program before.                          
007100* 09/07/97 rjh - 1.2 Added the Raw percentage variants via                
007200*                Bts-Want-Pct, printed nowhere on this report but         
007300*                needed internally by Risk-Of-Ruin.                       
007400* 21/01/99 rjh - Y2K review - Tick-Date/Pd-Date/Dp-Date already           
007500*                full 4-digit year, no change required.                   
007600* 14/08/03 rjh - 1.3 Initial-Capital now taken from the parameter         
007700*                record instead of a hard-coded 1, per the back           
007800*                office's request for a configurable base.                
007900* 30/10/25 rjh - 1.3.04 Minor - Mr-Undef-Flag now blanked as well         
008000*                as set, was leaving a stale Y behind on a later          
008100*                line that reused the scratch group.                      
008150* 09/08/26 rjh - 1.3.05 Audit review: Br800 was parking the parm          
008160*                file's Bt000 fee-variant minimum-capital back into       
008170*                Bts-Min-Capital instead of this run's own Br040          
008180*                answer - corrected to use WS-Max-Cap-Req.                
008190*                Pd/Dp-Variant-Cde and Mr-Src-Pgm tags also added         
008195*                so a mixed extract can be told apart downstream.         
008200*                                                                         
008300******************************************************************        
008400* copyright notice.                                                       
008500* *****************                                                       
008600*                                                                         
008700* this program is part of the btraw suite of the                          
008800* Meridian Derivatives Strategy Backtest & Metrics                        
008900* batch system, Copyright (C) 1988-2003 Meridian                          
009000* Futures Systems Ltd.  All rights reserved.                              
009100*                                                                         
009200* this source is confidential and is supplied to the                      
009300* client named above under licence. it may not be                         
009400* copied, disclosed to a third party or used outside                      
009500* the terms of that licence without prior written                         
009600* consent of Meridian Futures Systems Ltd.                                
009700******************************************************************        
009800*                                                                         
009900 environment             division.                                        
010000* ================================                                        
010100*                                                                         
010200 configuration           section.                                         
010300* ---------------------------------                                       
010400     source-computer.     meridian-3090.                                  
010500     object-computer.     meridian-3090.                                  
010600     special-names.       c01 is top-of-form                              
010700                  class pos-digit is "0" thru "9"                         
010800                  switch 0 is ws-off-line.                                
010900*                                                                         
011000 input-output            section.                                         
011100* ---------------------------------                                       
011200 file-control.                                                            
011300     copy "selbttick.cob".                                                
011400     copy "selbtpnld.cob".                                                
011500     copy "selbtdaly.cob".                                                
011600     copy "selbtmetr.cob".                                                
011700     copy "selbtparm.cob".                                                
011800*                                                                         
011900 data                    division.                                        
012000* ================================                                        
012100 file                    section.                                         
012200* ---------------------------------                                       
012300     copy "fdbttick.cob".                                                 
012400     copy "fdbtpnld.cob".                                                 
012500     copy "fdbtdaly.cob".                                                 
012600     copy "fdbtmetr.cob".                                                 
012700     copy "fdbtparm.cob".                                                 
012800*                                                                         
012900 working-storage         section.                                         
012950 77  Prog-Name               pic x(15) value "BTRAW (1.3.05)".            
013000* ---------------------------------                                       
013100*                                                                         
013200 01  WS-Held-Tick.                                                        
013300     03  WS-Held-Date          pic x(10).                                 
013400*     broken out so the daily break and a display dump can read           
013500*     the year/month/day apart without re-scanning the string.            
013600     03  WS-Held-Date-Parts redefines WS-Held-Date.                       
013700         05  WS-Held-Date-Yr    pic x(04).                                
013800         05  filler             pic x.                                    
013900         05  WS-Held-Date-Mo    pic x(02).                                
014000         05  filler             pic x.                                    
014100         05  WS-Held-Date-Dy    pic x(02).                                
014200     03  WS-Held-Time          pic x(8).                                  
014300     03  WS-Held-Close         pic s9(7)v99     comp-3.                   
014400     03  WS-Held-Pos           pic s9           comp.                     
014500     03  WS-Held-Pnl-Raw       pic s9(9)v9(4)   comp-3.                   
014600*                                                                         
014700 01  WS-Day-Totals.                                                       
014800     03  WS-Day-Date           pic x(10)        value spaces.             
014900*     identical-picture trace of the date the break last rolled           
015000*     on - costs nothing, saves a debug session some day.                 
015100     03  WS-Day-Date-Trace redefines WS-Day-Date pic x(10).               
015200     03  WS-Day-Accum          pic s9(9)v9(4)   comp-3                    
015300         value zero.                                                      
015400     03  WS-Daily-Cum          pic s9(9)v9(4)   comp-3                    
015500         value zero.                                                      
015550     03  WS-Day-Totals-Filler                pic x(01).                   
015600*                                                                         
015700 01  WS-Day-Series-Tbl.                                                   
015800     03  WS-Day-Count          pic 9(5)         comp  value zero.         
015900     03  WS-Day-Entry occurs 5000 times                                   
016000          indexed by WS-Day-Ix                                            
016100          pic s9(9)v9(4)     comp-3.                                      
016150     03  WS-Day-Series-Tbl-Filler            pic x(01).                   
016200*                                                                         
016300 01  WS-Min-Capital-Scan.                                                 
016400     03  WS-Cum-Tick-Pnl       pic s9(9)v9(4)   comp-3                    
016500         value zero.                                                      
016600     03  WS-Cap-Req            pic s9(9)v9(4)   comp-3.                   
016700     03  WS-Max-Cap-Req        pic s9(9)v9(4)   comp-3                    
016800         value zero.                                                      
016900     03  WS-Abs-Pos            pic s9           comp.                     
016910     03  WS-Min-Capital-Scan-Filler              pic x(01).               
017000*                                                                         
017100 01  WS-Switches.                                                         
017200     03  WS-Have-Held          pic x            value "N".                
017210         88  WS-Tick-Is-Held       value "Y".                             
017220         88  WS-Tick-Not-Held      value "N".                             
017300     03  WS-Eof-Sw             pic x            value "N".                
017310         88  WS-Tick-File-Eof      value "Y".                             
017400*     one byte pair so a single move clears both switches at once.        
017500     03  WS-Switch-Pair.                                                  
017600         05  WS-Have-Held-Part  pic x.                                    
017700         05  WS-Eof-Sw-Part     pic x.                                    
017800     03  WS-Switch-Text redefines WS-Switch-Pair pic x(02).               
017810     03  WS-Switches-Filler       pic x(01).                              
017900*                                                                         
018000 01  WS-Stat-Scratch.                                                     
018100*     generic line-writer work area - Br810 loads one statistic at        
018200*     a time here and performs Br815 thirteen times rather than           
018300*     repeating the edit/write logic for every line of the report.        
018400     03  WS-Stat-Name          pic x(20).                                 
018500     03  WS-Stat-Value         pic s9(9)v9(6)   comp-3.                   
018600     03  WS-Stat-Undef         pic x.                                     
018700     03  WS-Edit-Value         pic -9(9).9(6).                            
018710     03  WS-Stat-Scratch-Filler   pic x(01).                              
018800*                                                                         
018900 01  WS-Rec-Cnt            pic 9(7)         comp  value zero.             
019000*                                                                         
019100 01  Error-Messages.                                                      
019200     03  BR001  pic x(42) value                                           
019300         "BR001 Pnl-Type parameter not RAW".                              
019400     03  BR002  pic x(30) value "BR002 Tick-File will not open -".        
019500     03  BR003  pic x(38) value                                           
019600         "BR003 Parm-File/Rrn 1 record missing -".                        
019650     03  Error-Messages-Filler               pic x(01).                   
019700*                                                                         
019800 01  Bt-Parm-Rrn           pic 9(3)         comp  value 1.                
019900*                                                                         
020000 copy "wsbtstat.cob".                                                     
020100*                                                                         
020200 procedure               division.                                        
020300* ================================                                        
020400*                                                                         
020500 Br000-Main              section.                                         
020600* *****************                                                       
020700*   standalone batch main line, same job-step shape as Bt000 -            
020800*   there is no calling shell for this suite.                             
020900*                                                                         
021000     perform  Br010-Open-And-Validate thru Br010-Exit.                    
021100     perform  Br015-Process-Ticks     thru Br015-Exit.                    
021200     perform  Br800-Run-Statistics    thru Br800-Exit.                    
021300     close    Bt-Tick-File, Bt-Pnl-Detail-File, Bt-Daily-Pnl-File,        
021400          Bt-Metrics-Report-File, Bt-Parm-File.                           
021500     stop     run.                                                        
021600*                                                                         
021700 Br000-Exit.   exit     section.                                          
021800*                                                                         
021900 Br010-Open-And-Validate section.                                         
022000* **************************                                              
022100*   Btraw has the one validation Bt000 doesn't - After-Fees is            
022200*   rejected outright, this run has no fee model at all.                  
022300*                                                                         
022400     open     input  Bt-Tick-File.                                        
022500     if       Bt-Tick-Status not = "00"                                   
022600          display BR002 space Bt-Tick-Status                              
022700          stop    run.                                                    
022800*                                                                         
022900     open     i-o    Bt-Parm-File.                                        
023000     if       Bt-Parm-Status not = "00"                                   
023100          display BR003 space Bt-Parm-Status                              
023200          stop    run.                                                    
023300     read     Bt-Parm-File key Bt-Parm-Rrn.                               
023400     if       Bt-Parm-Status not = "00"                                   
023500          display BR003 space Bt-Parm-Status                              
023600          stop    run.                                                    
023700*                                                                         
023800     if       Bt-Parm-Pnl-Type not = "RAW"                                
023900          display BR001                                                   
024000          stop    run.                                                    
024100*                                                                         
024200     open     output Bt-Pnl-Detail-File.                                  
024300     open     output Bt-Daily-Pnl-File.                                   
024400     open     output Bt-Metrics-Report-File.                              
024500*                                                                         
024600 Br010-Exit.   exit     section.                                          
024700*                                                                         
024800 Br015-Process-Ticks     section.                                         
024900* **************************                                              
025000*   same hold-one-tick-behind shape as Bt000's Bt015, minus the           
025100*   fee call - there is no Apply-Fees paragraph in this program.          
025200*                                                                         
025300     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
025400     perform  Br016-Read-Cycle thru Br016-Exit                            
025500             until WS-Eof-Sw = "Y".                                       
025600     perform  Br020-Finalize-Last thru Br020-Final-Exit.                  
025700     if       WS-Day-Date not = spaces                                    
025800          perform Br035-Flush-Day thru Br035-Exit.                        
025900*                                                                         
026000 Br015-Exit.   exit     section.                                          
026100*                                                                         
026200 Br016-Read-Cycle.                                                        
026300     if       WS-Have-Held = "Y"                                          
026400          perform Br018-Finalize-Held thru Br018-Exit.                    
026500     perform  Br019-Hold-Current thru Br019-Exit.                         
026600     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
026650*    tape ran out on this cycle's trailing read - nothing further         
026660*    to queue up, drop straight out rather than fall through.             
026670     if       WS-Eof-Sw = "Y"                                             
026680          go to Br016-Exit.                                               
026700*                                                                         
026800 Br016-Exit.   exit.                                                      
026900*                                                                         
027000 Br018-Finalize-Held.                                                     
027100     compute  WS-Held-Pnl-Raw rounded =                                   
027200             (Tick-Close - WS-Held-Close) * WS-Held-Pos.                  
027300     perform  Br020-Write-Held thru Br020-Exit.                           
027400*                                                                         
027500 Br018-Exit.   exit.                                                      
027600*                                                                         
027700 Br019-Hold-Current.                                                      
027800     move     Tick-Date       to WS-Held-Date.                            
027900     move     Tick-Time       to WS-Held-Time.                            
028000     move     Tick-Close      to WS-Held-Close.                           
028100     move     Tick-Pos        to WS-Held-Pos.                             
028200     move     "Y" to WS-Have-Held.                                        
028300*                                                                         
028400 Br019-Exit.   exit.                                                      
028500*                                                                         
028600 Br020-Write-Held        section.                                         
028700* **************************                                              
028800*   raw run only - fee columns go out zero so Pnl-Detail-File is          
028900*   the one layout shared by both engines regardless of which is          
029000*   running.                                                              
029100*                                                                         
029200     move     WS-Held-Date    to Pd-Date.                                 
029300     move     WS-Held-Time    to Pd-Time.                                 
029400     move     WS-Held-Pnl-Raw to Pd-Pnl-Raw.                              
029500     move     zero            to Pd-Txn-Fee.                              
029600     move     zero            to Pd-Ovn-Fee.                              
029700     move     WS-Held-Pnl-Raw to Pd-Pnl-Net.                              
029750     move     "R"             to Pd-Variant-Cde.                          
029800     write    BT-Pnl-Detail-Record.                                       
029900*                                                                         
030000     perform  Br030-Daily-Break thru Br030-Exit.                          
030100     perform  Br040-Min-Capital thru Br040-Exit.                          
030200*                                                                         
030300 Br020-Exit.   exit     section.                                          
030400*                                                                         
030500 Br020-Finalize-Last     section.                                         
030600* **************************                                              
030700     if       WS-Have-Held = "Y"                                          
030800          move    zero to WS-Held-Pnl-Raw                                 
030900          perform Br020-Write-Held thru Br020-Exit.                       
031000*                                                                         
031100 Br020-Final-Exit.   exit     section.                                    
031200*                                                                         
031300 Br030-Daily-Break       section.                                         
031400* **************************                                              
031500*   flushes on the date change, not on the tick that changed it -         
031600*   the last date only flushes when Br015 hits end of file.               
031700*                                                                         
031800     if       WS-Day-Date = spaces                                        
031900          move WS-Held-Date to WS-Day-Date.                               
032000     if       WS-Held-Date not = WS-Day-Date                              
032100          perform Br035-Flush-Day thru Br035-Exit                         
032200          move    WS-Held-Date to WS-Day-Date.                            
032300     add      WS-Held-Pnl-Raw to WS-Day-Accum.                            
032400*                                                                         
032500 Br030-Exit.   exit     section.                                          
032600*                                                                         
032700 Br035-Flush-Day.                                                         
032800*     each day's total also becomes the next slot in the series           
032900*     table Br800 hands Btstat - per-day values, not the running          
033000*     cumulative, per the statistics rules.                               
033100     add      WS-Day-Accum to WS-Daily-Cum.                               
033200     move     WS-Day-Date  to Dp-Date.                                    
033300     move     WS-Day-Accum to Dp-Pnl.                                     
033400     move     WS-Daily-Cum to Dp-Pnl-Cum.                                 
033450     move     "R"          to Dp-Variant-Cde.                             
033500     write    BT-Daily-Pnl-Record.                                        
033600     add      1 to WS-Day-Count.                                          
033700     set      WS-Day-Ix to WS-Day-Count.                                  
033800     move     WS-Day-Accum to WS-Day-Entry (WS-Day-Ix).                   
033900     move     zero to WS-Day-Accum.                                       
034000*                                                                         
034100 Br035-Exit.   exit.                                                      
034200*                                                                         
034300 Br040-Min-Capital       section.                                         
034400* **************************                                              
034500*   Cap-Req here includes this tick's own p & l in the cumulative         
034600*   before the compare - the add happens before the test, the             
034700*   opposite order from Bt000's Bt040.                                    
034800*                                                                         
034900     move     WS-Held-Pos to WS-Abs-Pos.                                  
035000     if       WS-Abs-Pos < zero                                           
035100          multiply WS-Abs-Pos by -1 giving WS-Abs-Pos.                    
035200     add      WS-Held-Pnl-Raw to WS-Cum-Tick-Pnl.                         
035300     compute  WS-Cap-Req rounded =                                        
035400             WS-Abs-Pos * WS-Held-Close - WS-Cum-Tick-Pnl.                
035500     if       WS-Cap-Req > WS-Max-Cap-Req                                 
035600          move WS-Cap-Req to WS-Max-Cap-Req.                              
035700*                                                                         
035800 Br040-Exit.   exit     section.                                          
035900*                                                                         
036000 Br800-Run-Statistics    section.                                         
036100* **************************                                              
036200*   hands the whole per-day table to Btstat in one call, then             
036300*   prints the fixed thirteen-line statistics report off the              
036400*   answers that come back.                                               
036500*                                                                         
036600     move     WS-Day-Count          to Bts-N.                             
036700     perform  Br805-Load-Series thru Br805-Exit                           
036800             varying WS-Day-Ix from 1 by 1                                
036900             until WS-Day-Ix > WS-Day-Count.                              
037000     move     Bt-Parm-Risk-Free-Rate  to Bts-Risk-Free-Rate.              
037100     move     Bt-Parm-Initial-Capital to Bts-Initial-Capital.             
037200     move     Bt-Parm-Var-Quantile    to Bts-Var-Quantile.                
037300     move     WS-Max-Cap-Req           to Bts-Min-Capital.                
037400     move     "Y" to Bts-Want-Pct.                                        
037500     call     "BTSTAT" using BT-Stat-Linkage.                             
037600     perform  Br810-Write-Report thru Br810-Exit.                         
037700*                                                                         
037800 Br800-Exit.   exit     section.                                          
037900*                                                                         
038000 Br805-Load-Series.                                                       
038100     move     WS-Day-Entry (WS-Day-Ix) to Bts-Series (WS-Day-Ix).         
038200*                                                                         
038300 Br805-Exit.   exit.                                                      
038400*                                                                         
038500 Br810-Write-Report      section.                                         
038600* **************************                                              
038700*   header line first, naming the run and the Pnl-Type it used,           
038800*   then the thirteen statistics in the fixed order Btstat                
038900*   computed them in.                                                     
039000*                                                                         
039100     move     "BACKTEST-RAW REPORT"   to Mr-Name.                         
039150     move     zero                     to Mr-Value.                       
039200     move     "RAW"                   to Mr-Value-Disp.                   
039300     move     space                    to Mr-Undef-Flag.                  
039350     move     "1"                      to Mr-Src-Pgm.                     
039400     write    BT-Metrics-Report-Record.                                   
039500*                                                                         
039600     move     "AVG-RETURN"   to WS-Stat-Name.                             
039700     move     Bts-R-Avg-Return         to WS-Stat-Value.                  
039800     move     Bts-R-Avg-Return-U       to WS-Stat-Undef.                  
039900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
040000*                                                                         
040100     move     "AVG-WIN"      to WS-Stat-Name.                             
040200     move     Bts-R-Avg-Win            to WS-Stat-Value.                  
040300     move     Bts-R-Avg-Win-U          to WS-Stat-Undef.                  
040400     perform  Br815-Edit-And-Write thru Br815-Exit.                       
040500*                                                                         
040600     move     "AVG-LOSS"     to WS-Stat-Name.                             
040700     move     Bts-R-Avg-Loss           to WS-Stat-Value.                  
040800     move     Bts-R-Avg-Loss-U         to WS-Stat-Undef.                  
040900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
041000*                                                                         
041100     move     "WIN-RATE"     to WS-Stat-Name.                             
041200     move     Bts-R-Win-Rate           to WS-Stat-Value.                  
041300     move     Bts-R-Win-Rate-U         to WS-Stat-Undef.                  
041400     perform  Br815-Edit-And-Write thru Br815-Exit.                       
041500*                                                                         
041600     move     "VOLATILITY"   to WS-Stat-Name.                             
041700     move     Bts-R-Volatility         to WS-Stat-Value.                  
041800     move     Bts-R-Volatility-U       to WS-Stat-Undef.                  
041900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
042000*                                                                         
042100     move     "MAX-DRAWDOWN" to WS-Stat-Name.                             
042200     move     Bts-R-Max-Drawdown       to WS-Stat-Value.                  
042300     move     Bts-R-Max-Drawdown-U     to WS-Stat-Undef.                  
042400     perform  Br815-Edit-And-Write thru Br815-Exit.                       
042500*                                                                         
042600     move     "SHARPE"       to WS-Stat-Name.                             
042700     move     Bts-R-Sharpe             to WS-Stat-Value.                  
042800     move     Bts-R-Sharpe-U           to WS-Stat-Undef.                  
042900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
043000*                                                                         
043100     move     "SORTINO"      to WS-Stat-Name.                             
043200     move     Bts-R-Sortino            to WS-Stat-Value.                  
043300     move     Bts-R-Sortino-U          to WS-Stat-Undef.                  
043400     perform  Br815-Edit-And-Write thru Br815-Exit.                       
043500*                                                                         
043600     move     "CALMAR"       to WS-Stat-Name.                             
043700     move     Bts-R-Calmar             to WS-Stat-Value.                  
043800     move     Bts-R-Calmar-U           to WS-Stat-Undef.                  
043900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
044000*                                                                         
044100     move     "PROFIT-FACTOR"to WS-Stat-Name.                             
044200     move     Bts-R-Profit-Factor      to WS-Stat-Value.                  
044300     move     Bts-R-Profit-Factor-U    to WS-Stat-Undef.                  
044400     perform  Br815-Edit-And-Write thru Br815-Exit.                       
044500*                                                                         
044600     move     "RISK-OF-RUIN" to WS-Stat-Name.                             
044700     move     Bts-R-Risk-Of-Ruin       to WS-Stat-Value.                  
044800     move     Bts-R-Risk-Of-Ruin-U     to WS-Stat-Undef.                  
044900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
045000*                                                                         
045100     move     "VALUE-AT-RISK"to WS-Stat-Name.                             
045200     move     Bts-R-Value-At-Risk      to WS-Stat-Value.                  
045300     move     Bts-R-Value-At-Risk-U    to WS-Stat-Undef.                  
045400     perform  Br815-Edit-And-Write thru Br815-Exit.                       
045500*                                                                         
045600     move     "MIN-CAPITAL"  to WS-Stat-Name.                             
045700     move     Bts-R-Min-Capital        to WS-Stat-Value.                  
045800     move     Bts-R-Min-Capital-U      to WS-Stat-Undef.                  
045900     perform  Br815-Edit-And-Write thru Br815-Exit.                       
046000*                                                                         
046100 Br810-Exit.   exit     section.                                          
046200*                                                                         
046300 Br815-Edit-And-Write.                                                    
046400     if       WS-Stat-Undef = "Y"                                         
046500          move "UNDEFINED"      to Mr-Value-Disp                          
046600     else                                                                 
046700          move WS-Stat-Value    to WS-Edit-Value                          
046800          move WS-Edit-Value    to Mr-Value-Disp.                         
046850     move     WS-Stat-Value to Mr-Value.                                  
046900     move     WS-Stat-Name to Mr-Name.                                    
047000     move     WS-Stat-Undef to Mr-Undef-Flag.                             
047050     move     "1"           to Mr-Src-Pgm.                                
047100     write    BT-Metrics-Report-Record.                                   
047200*                                                                         
047300 Br815-Exit.   exit.                                                      
047400*                                                                         
                                                                                