000100******************************************************************        
000200*                              BT000                                      
000300******************************************************************        
000400*                                                                         
000500 identification          division.                                        
000600* ================================                                        
000700*                                                                         
000800     program-id.          bt000.                                          
000900*                                                                         
001000     author.              R. J. Halsey.                                   
001100*                                                                         
001200     installation.        Meridian Futures Systems Ltd.,                  
001300         Bishopsgate Back Office.                                         
001400*                                                                         
001500     date-written.        13/11/1988.                                     
001600*                                                                         
001700     date-compiled.                                                       
001800*                                                                         
001900     security.            Proprietary to Meridian Futures                 
002000         Systems Ltd. - see remarks.                                      
002100*                                                                         
002200*    remarks.                                                             
002300*        Backtest-Fees - the per-tick profit and loss engine.             
002400*                                                                         
002500*        Reads the strategy tape (Tick-File) in date+time order           
002600*        and, for                                                         
002700*        each tick, pairs it with the following tick's close to           
002800*        get the                                                          
002900*        raw p & l, charges a transaction fee on any position             
003000*        change and                                                       
003100*        an overnight fee on the first tick of a new trading day          
003200*        held                                                             
003300*        long, and writes the result to Pnl-Detail-File.                  
003400*                                                                         
003500*        Also runs the date control break onto Daily-Pnl-File (one        
003600*        record                                                           
003700*        per date, plus the running cumulative) and the                   
003800*        minimum-capital                                                  
003900*        scan (Cap-Req excludes the current tick from its own             
004000*        cumulative -                                                     
004100*        see Bt040), writing the answer back onto the one                 
004200*        parameter                                                        
004300*        record so Btmetr can pick it up without a second pass of         
004400*        its own.                                                         
004500*                                                                         
004600*        Pnl-Type selects which series - raw or net of fees -             
004700*        feeds the                                                        
004800*        daily file and the minimum-capital scan; Pnl-Detail-File         
004900*        always                                                           
005000*        carries both columns regardless of the selection.                
005100*                                                                         
005200*    version.            1.0.11                                           
005300*                                                                         
005400*    called modules.                                                      
005500*           none.                                                         
005600*                                                                         
005700*    files used :                                                         
005800*           Bt-Tick-File - input, strategy tape, Tick-Record.             
005900*           Bt-Pnl-Detail-File - output, one record per tick.             
006000*           Bt-Daily-Pnl-File - output, one record per date.              
006100*           Bt-Parm-File - i-o, relative, rrn 1, run parameters           
006200*           and the min-capital answer.                                   
006300*                                                                         
006400*    error messages used.                                                 
006500*           BT001 - Pnl-Type parameter not RAW or AFTER-FEES.             
006600*           BT002 - Tick-File would not open.                             
006700*           BT003 - Parm-File would not open or the Rrn 1 record          
006800*           is missing.                                                   
006900*                                                                         
007000* change-log:                                                             
007100* 13/11/88 rjh - Created.                                                 
007200* 21/06/90 rjh - 1.0.01 Added Pd-Txn-Fee/Pd-Ovn-Fee columns, the          
007300*                       fee accrual was folded into this run              
007400*                       than a separate fees pass.                        
007500* 02/09/93 rjh - 1.0.02 Bt040 minimum-capital scan added, answer          
007600*                       parked on Bt-Parm-Min-Capital-Fees for            
007700*                       Btmetr to pick up off the one parameter           
007800*                       record, same carry-forward habit this             
007850*                       shop has used on every run-state field.           
007900* 14/05/96 rjh - 1.0.03 Daily cumulative Dp-Pnl-Cum added to the          
008000*                       Bt030/Bt035 break so Btmetr no longer has         
008100*                       to re-accumulate it.                              
008200* 21/01/99 rjh - 1.0.04 Y2K review - Tick-Date/Pd-Date/Dp-Date are        
008300*                       all x(10) yyyy-mm-dd, no 2-digit years            
008400*                       anywhere in this program, no change               
008500*                       required.                                         
008600* 30/03/04 rjh - 1.0.05 Validation of Bt-Parm-Pnl-Type moved ahead        
008700*                       of file opens per audit finding - used to         
008800*                       open all four files before checking and           
008900*                       left them open on a reject.                       
009000* 11/08/09 rjh - 1.0.06 Confirmed the hold-one-tick-behind loop           
009100*                       still pairs correctly when the tape is            
009200*                       exactly one tick long - last tick p & l           
009300*                       forced to zero per spec, not left unset.          
009400* 19/02/14 rjh - 1.0.07 Recoded as this shop's standard sequence-         
009500*                       numbered fixed format after the toolchain         
009600*                       upgrade - no logic change.                        
009700* 07/07/19 rjh - 1.0.08 Bt040 now floors the minimum-capital              
009800*                       answer at zero by starting the running            
009900*                       max there rather than clamping at the end.        
010000* 13/11/25 rjh - 1.0.09 Split the old single Bt020 paragraph into         
010100*                       Bt016/17/18/19/20 - easier to see the fee         
010200*                       calc and the pairing calc are on two              
010300*                       different lags now the next person asks.          
010350* 09/08/26 rjh - 1.0.10 Audit review: Pd/Dp-Variant-Cde tag added         
010360*                       to both output records so a mixed extract         
010370*                       of Bt000/Btraw output can be split back           
010380*                       out downstream without guessing at which          
010390*                       directory it came from.                           
010395* 09/08/26 rjh - 1.0.11 Audit review: Bt017 was charging a                
010396*                       transaction fee on tick 1 off an assumed          
010397*                       flat WS-Prev-Pos - spec treats the first          
010398*                       tick's position change as zero, no fee.           
010399*                       WS-Rec-Cnt (declared, unused since 1.0.09)        
010400*                       now counts ticks and gates the fee calc.          
010401*                                                                         
010500******************************************************************        
010600* copyright notice.                                                       
010700* *****************                                                       
010800*                                                                         
010900* this program is part of the bt000 suite of the                          
011000* Meridian Derivatives Strategy Backtest & Metrics                        
011100* batch system, Copyright (C) 1988-2003 Meridian                          
011200* Futures Systems Ltd.  All rights reserved.                              
011300*                                                                         
011400* this source is confidential and is supplied to the                      
011500* client named above under licence. it may not be                         
011600* copied, disclosed to a third party or used outside                      
011700* the terms of that licence without prior written                         
011800* consent of Meridian Futures Systems Ltd.                                
011900******************************************************************        
012000*                                                                         
012100 environment             division.                                        
012200* ================================                                        
012300*                                                                         
012400 configuration           section.                                         
012500* ---------------------------------                                       
012600     source-computer.     meridian-3090.                                  
012700     object-computer.     meridian-3090.                                  
012800     special-names.                                                       
012900          c01 is top-of-form                                              
013000          class ws-numeric-class is "0" thru "9"                          
013100          switch 0 is ws-upsi-0-switch.                                   
013200*                                                                         
013300 input-output            section.                                         
013400* ---------------------------------                                       
013500 file-control.                                                            
013600 copy "selbttick.cob".                                                    
013700 copy "selbtpnld.cob".                                                    
013800 copy "selbtdaly.cob".                                                    
013900 copy "selbtparm.cob".                                                    
014000*                                                                         
014100 data                    division.                                        
014200* ================================                                        
014300*                                                                         
014400 file                    section.                                         
014500* -------------------------------                                         
014600 copy "fdbttick.cob".                                                     
014700 copy "fdbtpnld.cob".                                                     
014800 copy "fdbtdaly.cob".                                                     
014900 copy "fdbtparm.cob".                                                     
015000*                                                                         
015100 working-storage         section.                                         
015150 77  Prog-Name               pic x(15) value "BT000 (1.0.11)".            
015200* ---------------------------------                                       
015300*                                                                         
015400 01  WS-Held-Tick.                                                        
015500     03  WS-Held-Date          pic x(10).                                 
015600*     broken out purely so Bt030's date-change test and a display         
015700*     dump can pick the year/month/day apart without re-scanning.         
015800     03  WS-Held-Date-Parts redefines WS-Held-Date.                       
015900         05  WS-Held-Date-Yr    pic x(04).                                
016000         05  filler             pic x.                                    
016100         05  WS-Held-Date-Mo    pic x(02).                                
016200         05  filler             pic x.                                    
016300         05  WS-Held-Date-Dy    pic x(02).                                
016400     03  WS-Held-Time          pic x(8).                                  
016500     03  WS-Held-Close         pic s9(7)v99     comp-3.                   
016600     03  WS-Held-Pos           pic s9           comp.                     
016700     03  WS-Held-Txn-Fee       pic s9(5)v9(5)   comp-3.                   
016800     03  WS-Held-Ovn-Fee       pic s9(5)v9(5)   comp-3.                   
016900     03  WS-Held-Pnl-Raw       pic s9(9)v9(4)   comp-3.                   
017000     03  WS-Held-Pnl-Net       pic s9(9)v9(4)   comp-3.                   
017100     03  WS-Held-Pnl-Selected  pic s9(9)v9(4)   comp-3.                   
017200*                                                                         
017300 01  WS-Cur-Fees.                                                         
017400     03  WS-Cur-Txn-Fee        pic s9(5)v9(5)   comp-3.                   
017500     03  WS-Cur-Ovn-Fee        pic s9(5)v9(5)   comp-3.                   
017600     03  WS-Fee-Diff           pic s9           comp.                     
017700     03  WS-Abs-Pos            pic s9           comp.                     
017710     03  WS-Cur-Fees-Filler       pic x(01).                              
017800*                                                                         
017900 01  WS-Prev-Tick.                                                        
018000     03  WS-Prev-Pos           pic s9           comp  value zero.         
018100     03  WS-Prev-Date          pic x(10)        value spaces.             
018200*     identical-picture trace of the date the control break last          
018300*     rolled on - costs nothing, saves a debug session some day.          
018400     03  WS-Prev-Date-Trace redefines WS-Prev-Date pic x(10).             
018410     03  WS-Prev-Tick-Filler      pic x(01).                              
018500*                                                                         
018600 01  WS-Day-Totals.                                                       
018700     03  WS-Day-Date           pic x(10)        value spaces.             
018800     03  WS-Day-Accum          pic s9(9)v9(4)   comp-3                    
018900         value zero.                                                      
019000     03  WS-Daily-Cum          pic s9(9)v9(4)   comp-3                    
019100         value zero.                                                      
019150     03  WS-Day-Totals-Filler                pic x(01).                   
019200*                                                                         
019300 01  WS-Min-Capital-Scan.                                                 
019400     03  WS-Cum-Tick-Pnl       pic s9(9)v9(4)   comp-3                    
019500         value zero.                                                      
019600     03  WS-Cap-Req            pic s9(9)v9(4)   comp-3.                   
019700     03  WS-Max-Cap-Req        pic s9(9)v9(4)   comp-3                    
019800         value zero.                                                      
019810     03  WS-Min-Capital-Scan-Filler             pic x(01).                
019900*                                                                         
020000 01  WS-Switches.                                                         
020100     03  WS-Have-Held          pic x            value "N".                
020110         88  WS-Tick-Is-Held       value "Y".                             
020120         88  WS-Tick-Not-Held      value "N".                             
020200     03  WS-Eof-Sw             pic x            value "N".                
020210         88  WS-Tick-File-Eof      value "Y".                             
020300*     kept as one byte pair purely so a single MOVE SPACES at             
020400*     Bt000-Main clears both switches in one statement.                   
020500     03  WS-Switch-Pair.                                                  
020600         05  WS-Have-Held-Part  pic x.                                    
020700         05  WS-Eof-Sw-Part     pic x.                                    
020800     03  WS-Switch-Text redefines WS-Switch-Pair pic x(02).               
020810     03  WS-Switches-Filler       pic x(01).                              
020900*                                                                         
021000 01  WS-Rec-Cnt             pic 9(7)         comp  value zero.            
021050     88  WS-First-Tick          value 1.                                  
021100*                                                                         
021200 01  Error-Messages.                                                      
021300     03  BT001  pic x(48) value                                           
021400          "BT001 Pnl-Type parameter not RAW or AFTER-FEES".               
021500     03  BT002  pic x(30) value "BT002 Tick-File will not open -".        
021600     03  BT003  pic x(38) value                                           
021700          "BT003 Parm-File/Rrn 1 record missing -".                       
021750     03  Error-Messages-Filler               pic x(01).                   
021800*                                                                         
021900 01  Bt-Parm-Rrn            pic 9(3)         comp  value 1.               
022000*                                                                         
022100 procedure               division.                                        
022200* ================================                                        
022300*                                                                         
022400 Bt000-Main              section.                                         
022500* *****************                                                       
022600*   standalone batch main line - no calling shell for this suite,         
022700*   each run is its own job step.                                         
022800*                                                                         
022900     perform  Bt010-Open-And-Validate thru Bt010-Exit.                    
023000     perform  Bt015-Process-Ticks     thru Bt015-Exit.                    
023100     perform  Bt090-Write-Back-Param  thru Bt090-Exit.                    
023200     close    Bt-Tick-File, Bt-Pnl-Detail-File, Bt-Daily-Pnl-File,        
023300          Bt-Parm-File.                                                   
023400     stop     run.                                                        
023500*                                                                         
023600 Bt000-Exit.   exit     section.                                          
023700*                                                                         
023800 Bt010-Open-And-Validate section.                                         
023900* **************************                                              
024000*   files open first, then the one Pnl-Type check that can fail           
024100*   the whole run before anything is written.                             
024200*                                                                         
024300     open     input  Bt-Tick-File.                                        
024400     if       Bt-Tick-Status not = "00"                                   
024500          display BT002 space Bt-Tick-Status                              
024600          stop    run.                                                    
024700*                                                                         
024800     open     i-o    Bt-Parm-File.                                        
024900     if       Bt-Parm-Status not = "00"                                   
025000          display BT003 space Bt-Parm-Status                              
025100          stop    run.                                                    
025200     read     Bt-Parm-File key Bt-Parm-Rrn.                               
025300     if       Bt-Parm-Status not = "00"                                   
025400          display BT003 space Bt-Parm-Status                              
025500          stop    run.                                                    
025600*                                                                         
025700     if       Bt-Parm-Pnl-Type not = "RAW" and                            
025800             Bt-Parm-Pnl-Type not = "AFTER-FEES"                          
025900          display BT001                                                   
026000          stop    run.                                                    
026100*                                                                         
026200     open     output Bt-Pnl-Detail-File.                                  
026300     open     output Bt-Daily-Pnl-File.                                   
026400*                                                                         
026500 Bt010-Exit.   exit     section.                                          
026600*                                                                         
026700 Bt015-Process-Ticks     section.                                         
026800* **************************                                              
026900*   the hold-one-tick-behind loop - fees for the tick just read,          
027000*   p & l for the tick held from the previous cycle, in that order        
027100*   so p & l can use the new tick's close before it is re-held.           
027200*                                                                         
027300     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
027400     perform  Bt016-Read-Cycle thru Bt016-Exit                            
027500             until WS-Eof-Sw = "Y".                                       
027600     perform  Bt020-Finalize-Last thru Bt020-Final-Exit.                  
027700     if       WS-Day-Date not = spaces                                    
027800          perform Bt035-Flush-Day thru Bt035-Exit.                        
027900*                                                                         
028000 Bt015-Exit.   exit     section.                                          
028100*                                                                         
028200 Bt016-Read-Cycle.                                                        
028300     perform  Bt017-Apply-Fees thru Bt017-Exit.                           
028400     if       WS-Have-Held = "Y"                                          
028500          perform Bt018-Finalize-Held thru Bt018-Exit.                    
028600     perform  Bt019-Hold-Current thru Bt019-Exit.                         
028700     read     Bt-Tick-File at end move "Y" to WS-Eof-Sw.                  
028750*    tape ran out on this cycle's trailing read - nothing further         
028760*    to queue up, drop straight out rather than fall through.             
028770     if       WS-Eof-Sw = "Y"                                             
028780          go to Bt016-Exit.                                               
028800*                                                                         
028900 Bt016-Exit.   exit.                                                      
029000*                                                                         
029100 Bt017-Apply-Fees.                                                        
029200* *    transaction fee uses this tick's position against the one          
029300* *    before it; overnight fee uses this tick's own date against         
029400* *    the one before it - both against WS-Prev-Tick, not the held        
029500* *    record, since fees lag by one tick and p & l lags the other        
029600* *    way.                                                               
029620     add      1 to WS-Rec-Cnt.                                            
029640*    first tick on the tape has no prior position to diff against -       
029660*    spec treats that position change as zero, so no txn fee, full        
029680*    stop, rather than charging against an assumed flat WS-Prev-Pos.      
029700     compute  WS-Fee-Diff = Tick-Pos - WS-Prev-Pos.                       
029800     if       WS-Fee-Diff < zero                                          
029900          multiply WS-Fee-Diff by -1 giving WS-Fee-Diff.                  
029920     if       WS-First-Tick                                               
029940          move zero to WS-Cur-Txn-Fee                                     
029960     else                                                                 
029980          compute WS-Cur-Txn-Fee rounded = WS-Fee-Diff * 0.02700.         
030100     if       Tick-Pos > zero and Tick-Date not = WS-Prev-Date            
030200          move 0.02550 to WS-Cur-Ovn-Fee                                  
030300     else                                                                 
030400          move zero    to WS-Cur-Ovn-Fee.                                 
030500     move     Tick-Pos  to WS-Prev-Pos.                                   
030600     move     Tick-Date to WS-Prev-Date.                                  
030700*                                                                         
030800 Bt017-Exit.   exit.                                                      
030900*                                                                         
031000 Bt018-Finalize-Held.                                                     
031100     compute  WS-Held-Pnl-Raw rounded =                                   
031200             (Tick-Close - WS-Held-Close) * WS-Held-Pos.                  
031300     compute  WS-Held-Pnl-Net rounded =                                   
031400             WS-Held-Pnl-Raw - WS-Held-Txn-Fee - WS-Held-Ovn-Fee.         
031500     perform  Bt020-Write-Held thru Bt020-Exit.                           
031600*                                                                         
031700 Bt018-Exit.   exit.                                                      
031800*                                                                         
031900 Bt019-Hold-Current.                                                      
032000     move     Tick-Date       to WS-Held-Date.                            
032100     move     Tick-Time       to WS-Held-Time.                            
032200     move     Tick-Close      to WS-Held-Close.                           
032300     move     Tick-Pos        to WS-Held-Pos.                             
032400     move     WS-Cur-Txn-Fee  to WS-Held-Txn-Fee.                         
032500     move     WS-Cur-Ovn-Fee  to WS-Held-Ovn-Fee.                         
032600     move     "Y" to WS-Have-Held.                                        
032700*                                                                         
032800 Bt019-Exit.   exit.                                                      
032900*                                                                         
033000 Bt020-Write-Held        section.                                         
033100* **************************                                              
033200*   one tick, fully settled - write the detail line, pick the             
033300*   series this run is driven off, roll it into the day and the           
033400*   minimum-capital scan.                                                 
033500*                                                                         
033600     move     WS-Held-Date    to Pd-Date.                                 
033700     move     WS-Held-Time    to Pd-Time.                                 
033800     move     WS-Held-Pnl-Raw to Pd-Pnl-Raw.                              
033900     move     WS-Held-Txn-Fee to Pd-Txn-Fee.                              
034000     move     WS-Held-Ovn-Fee to Pd-Ovn-Fee.                              
034100     move     WS-Held-Pnl-Net to Pd-Pnl-Net.                              
034150     move     "F"             to Pd-Variant-Cde.                          
034200     write    BT-Pnl-Detail-Record.                                       
034300*                                                                         
034400     if       Bt-Parm-Pnl-Type = "RAW"                                    
034500          move WS-Held-Pnl-Raw to WS-Held-Pnl-Selected                    
034600     else                                                                 
034700          move WS-Held-Pnl-Net to WS-Held-Pnl-Selected.                   
034800*                                                                         
034900     perform  Bt030-Daily-Break thru Bt030-Exit.                          
035000     perform  Bt040-Min-Capital thru Bt040-Exit.                          
035100*                                                                         
035200 Bt020-Exit.   exit     section.                                          
035300*                                                                         
035400 Bt020-Finalize-Last     section.                                         
035500* **************************                                              
035600*   the last tick on the tape never gets paired with a follow-on          
035700*   close - p & l forced to zero here, fees still apply.                  
035800*                                                                         
035900     if       WS-Have-Held = "Y"                                          
036000          move    zero to WS-Held-Pnl-Raw                                 
036100          compute WS-Held-Pnl-Net rounded =                               
036200             WS-Held-Pnl-Raw - WS-Held-Txn-Fee - WS-Held-Ovn-Fee          
036300          perform Bt020-Write-Held thru Bt020-Exit.                       
036400*                                                                         
036500 Bt020-Final-Exit.   exit     section.                                    
036600*                                                                         
036700 Bt030-Daily-Break       section.                                         
036800* **************************                                              
036900*   ordinary control break on Tick-Date - the day bucket flushes          
037000*   on the date change, not on this tick, so the last date only           
037100*   flushes when Bt015 sees end of file.                                  
037200*                                                                         
037300     if       WS-Day-Date = spaces                                        
037400          move WS-Held-Date to WS-Day-Date.                               
037500     if       WS-Held-Date not = WS-Day-Date                              
037600          perform Bt035-Flush-Day thru Bt035-Exit                         
037700          move    WS-Held-Date to WS-Day-Date.                            
037800     add      WS-Held-Pnl-Selected to WS-Day-Accum.                       
037900*                                                                         
038000 Bt030-Exit.   exit     section.                                          
038100*                                                                         
038200 Bt035-Flush-Day.                                                         
038300     add      WS-Day-Accum to WS-Daily-Cum.                               
038400     move     WS-Day-Date  to Dp-Date.                                    
038500     move     WS-Day-Accum to Dp-Pnl.                                     
038600     move     WS-Daily-Cum to Dp-Pnl-Cum.                                 
038650     move     "F"          to Dp-Variant-Cde.                             
038700     write    BT-Daily-Pnl-Record.                                        
038800     move     zero to WS-Day-Accum.                                       
038900*                                                                         
039000 Bt035-Exit.   exit.                                                      
039100*                                                                         
039200 Bt040-Min-Capital       section.                                         
039300* **************************                                              
039400*   Cap-Req for this tick excludes this tick's own p & l from the         
039500*   cumulative (the Backtest-Fees variant - Btraw includes it),           
039600*   so the add into WS-Cum-Tick-Pnl comes after the compare, not          
039700*   before.                                                               
039800*                                                                         
039900     move     WS-Held-Pos to WS-Abs-Pos.                                  
040000     if       WS-Abs-Pos < zero                                           
040100          multiply WS-Abs-Pos by -1 giving WS-Abs-Pos.                    
040200     compute  WS-Cap-Req rounded =                                        
040300             WS-Abs-Pos * WS-Held-Close - WS-Cum-Tick-Pnl.                
040400     if       WS-Cap-Req > WS-Max-Cap-Req                                 
040500          move WS-Cap-Req to WS-Max-Cap-Req.                              
040600     add      WS-Held-Pnl-Selected to WS-Cum-Tick-Pnl.                    
040700*                                                                         
040800 Bt040-Exit.   exit     section.                                          
040900*                                                                         
041000 Bt090-Write-Back-Param  section.                                         
041100* **************************                                              
041200*   parks the minimum-capital answer on the one parameter record          
041300*   for Btmetr to pick up - the shop's standard way of carrying a         
041350*   run's results forward for the next job step to read.                  
041500*                                                                         
041600     move     WS-Max-Cap-Req to Bt-Parm-Min-Capital-Fees.                 
041700     rewrite  BT-Parm-Record.                                             
041800*                                                                         
041900 Bt090-Exit.   exit     section.                                          
042000*                                                                         
                                                                                