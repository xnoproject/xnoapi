000100******************************************************************        
000200*                             BTMETR                                      
000300******************************************************************        
000400*                                                                         
000500 identification          division.                                        
000600* ================================                                        
000700*                                                                         
000800     program-id.          btmetr.                                         
000900*                                                                         
001000     author.              R. J. Halsey.                                   
001100*                                                                         
001200     installation.        Meridian Futures Systems Ltd.,                  
001300         Bishopsgate Back Office.                                         
001400*                                                                         
001500     date-written.        13/11/1988.                                     
001600*                                                                         
001700     date-compiled.                                                       
001800*                                                                         
001900     security.            Proprietary to Meridian Futures                 
002000         Systems Ltd. - see remarks.                                      
002100*                                                                         
002200*    remarks.                                                             
002300*        Metrics-Daily. Reads the Daily-Pnl-File that Bt000 left          
002400*        behind                                                           
002500*        from a prior Backtest-Fees run and drives the same               
002600*        statistics                                                       
002700*        suite as Btraw off it, but over the day-to-day                   
002800*        differences of                                                   
002900*        Dp-Pnl-Cum rather than a fresh per-tick pass of its own -        
003000*        this                                                             
003100*        program never opens the tick tape at all.                        
003200*                                                                         
003300*        The first difference is undefined (no day before day one)        
003400*        and                                                              
003500*        is dropped before the series goes to Btstat; what is left        
003600*        is                                                               
003700*        numerically the same as Dp-Pnl from day two on, but Md010        
003800*        still works it the long way off the cumulative column so         
003900*        the                                                              
004000*        two run engines agree by construction, not by luck.              
004100*                                                                         
004200*        No Initial-Capital parameter applies here -                      
004300*        Bts-Initial-Capital                                              
004400*        goes to Btstat as zero, which leaves the percentage              
004500*        variants                                                         
004600*        undefined the same as Bt000's own run never sets them.           
004700*                                                                         
004800*    version.            1.2.08                                           
004900*                                                                         
005000*    called modules.                                                      
005100*           Btstat (common/btstat.cbl) - full statistics suite.           
005200*                                                                         
005300*    files used :                                                         
005400*           Bt-Daily-Pnl-File input, line sequential - Bt000's            
005500*           output.                                                       
005600*           Bt-Metrics-Report-File output, line sequential                
005700*           (print).                                                      
005800*           Bt-Parm-File i-o, relative, Rrn 1 only.                       
005900*                                                                         
006000*    error messages used.                                                 
006100*           BM002 - Daily-Pnl-File will not open.                         
006200*           BM003 - Parm-File Rrn 1 record missing or will not            
006300*           open.                                                         
006400*                                                                         
006500* change-log:                                                             
006600* 13/11/88 rjh - Created, built off this shop's standard                  
006700*                back-office reporting shape - read a file                
006800*                another run produced, drive a columnar report            
006850*                off it, nothing self-contained.                          
006900* 19/11/92 rjh - 1.1 Picked up the shared Btstat call once it was         
007000*                pulled out of this program into common.                  
007100* 21/01/99 rjh - Y2K review - Dp-Date already full 4-digit year,          
007200*                no change required.                                      
007300* 14/08/03 rjh - 1.2 Confirmed Bts-Initial-Capital left at zero           
007400*                here deliberately - no equivalent parameter on           
007500*                this run, queried by audit and closed off.               
007600* 30/10/25 rjh - 1.2.07 Report header now shows AFTER-FEES fixed,         
007700*                this run only ever sees a fees series off Bt000.         
007750* 09/08/26 rjh - 1.2.08 Mr-Src-Pgm tag added so a mixed Metrics-          
007760*                Report extract from Btraw and Btmetr can be told         
007770*                apart downstream without guessing at run order.          
007800*                                                                         
007900******************************************************************        
008000* copyright notice.                                                       
008100* *****************                                                       
008200*                                                                         
008300* this program is part of the btmetr suite of the                         
008400* Meridian Derivatives Strategy Backtest & Metrics                        
008500* batch system, Copyright (C) 1988-2003 Meridian                          
008600* Futures Systems Ltd.  All rights reserved.                              
008700*                                                                         
008800* this source is confidential and is supplied to the                      
008900* client named above under licence. it may not be                         
009000* copied, disclosed to a third party or used outside                      
009100* the terms of that licence without prior written                         
009200* consent of Meridian Futures Systems Ltd.                                
009300******************************************************************        
009400*                                                                         
009500 environment             division.                                        
009600* ================================                                        
009700*                                                                         
009800 configuration           section.                                         
009900* ---------------------------------                                       
010000     source-computer.     meridian-3090.                                  
010100     object-computer.     meridian-3090.                                  
010200     special-names.       c01 is top-of-form                              
010300                  class pos-digit is "0" thru "9"                         
010400                  switch 0 is ws-off-line.                                
010500*                                                                         
010600 input-output            section.                                         
010700* ---------------------------------                                       
010800 file-control.                                                            
010900     copy "selbtdaly.cob".                                                
011000     copy "selbtmetr.cob".                                                
011100     copy "selbtparm.cob".                                                
011200*                                                                         
011300 data                    division.                                        
011400* ================================                                        
011500 file                    section.                                         
011600* ---------------------------------                                       
011700     copy "fdbtdaly.cob".                                                 
011800     copy "fdbtmetr.cob".                                                 
011900     copy "fdbtparm.cob".                                                 
012000*                                                                         
012100 working-storage         section.                                         
012150 77  Prog-Name               pic x(15) value "BTMETR (1.2.08)".           
012200* ---------------------------------                                       
012300*                                                                         
012400 01  WS-Series-Tbl.                                                       
012500     03  WS-Day-Count          pic 9(5)         comp  value zero.         
012600     03  WS-Day-Entry occurs 5000 times                                   
012700          indexed by WS-Day-Ix                                            
012800          pic s9(9)v9(4)     comp-3.                                      
012850     03  WS-Series-Tbl-Filler                pic x(01).                   
012900*                                                                         
013000 01  WS-Cum-Trace.                                                        
013100     03  WS-Prev-Cum           pic s9(9)v9(4)   comp-3                    
013200         value zero.                                                      
013300*     identical-picture trace of the last cumulative read - costs         
013400*     nothing, saves a debug session some day.                            
013500     03  WS-Prev-Cum-Trace redefines WS-Prev-Cum                          
013600          pic s9(9)v9(4)     comp-3.                                      
013700     03  WS-Diff               pic s9(9)v9(4)   comp-3.                   
013710     03  WS-Cum-Trace-Filler      pic x(01).                              
013800*                                                                         
013900 01  WS-Switches.                                                         
014000     03  WS-First-Rec          pic x            value "Y".                
014010         88  WS-First-Rec-Still    value "Y".                             
014020         88  WS-First-Rec-Seen     value "N".                             
014100     03  WS-Eof-Sw             pic x            value "N".                
014110         88  WS-Daily-File-Eof     value "Y".                             
014200*     one byte pair so a single move clears both switches at once.        
014300     03  WS-Switch-Pair.                                                  
014400         05  WS-First-Rec-Part  pic x.                                    
014500         05  WS-Eof-Sw-Part     pic x.                                    
014600     03  WS-Switch-Text redefines WS-Switch-Pair pic x(02).               
014610     03  WS-Switches-Filler       pic x(01).                              
014700*                                                                         
014800 01  WS-Stat-Scratch.                                                     
014900*     generic line-writer work area - Md810 loads one statistic at        
015000*     a time here and performs Md815 thirteen times, same habit as        
015100*     Btraw's Br810/Br815 pair.                                           
015200     03  WS-Stat-Name          pic x(20).                                 
015300*     identical-picture trace - Md815 can display this without            
015400*     disturbing WS-Stat-Name itself.                                     
015500     03  WS-Stat-Name-Trace redefines WS-Stat-Name pic x(20).             
015600     03  WS-Stat-Value         pic s9(9)v9(6)   comp-3.                   
015700     03  WS-Stat-Undef         pic x.                                     
015800     03  WS-Edit-Value         pic -9(9).9(6).                            
015810     03  WS-Stat-Scratch-Filler   pic x(01).                              
015900*                                                                         
016000 01  WS-Rec-Cnt            pic 9(7)         comp  value zero.             
016100*                                                                         
016200 01  Error-Messages.                                                      
016300     03  BM002  pic x(33) value                                           
016400         "BM002 Daily-Pnl-File will not open -".                          
016500     03  BM003  pic x(38) value                                           
016600         "BM003 Parm-File/Rrn 1 record missing -".                        
016650     03  Error-Messages-Filler               pic x(01).                   
016700*                                                                         
016800 01  Bt-Parm-Rrn           pic 9(3)         comp  value 1.                
016900*                                                                         
017000 copy "wsbtstat.cob".                                                     
017100*                                                                         
017200 procedure               division.                                        
017300* ================================                                        
017400*                                                                         
017500 Md000-Main              section.                                         
017600* *****************                                                       
017700*   standalone batch main line - this run's whole job is reading          
017800*   a file another run wrote and printing a report off it.                
017900*                                                                         
018000     perform  Md010-Open-And-Validate thru Md010-Exit.                    
018100     perform  Md020-Load-Series       thru Md020-Exit.                    
018200     perform  Md800-Run-Statistics    thru Md800-Exit.                    
018300     close    Bt-Daily-Pnl-File, Bt-Metrics-Report-File,                  
018400          Bt-Parm-File.                                                   
018500     stop     run.                                                        
018600*                                                                         
018700 Md000-Exit.   exit     section.                                          
018800*                                                                         
018900 Md010-Open-And-Validate section.                                         
019000* **************************                                              
019100*                                                                         
019200     open     input  Bt-Daily-Pnl-File.                                   
019300     if       Bt-Daly-Status not = "00"                                   
019400          display BM002 space Bt-Daly-Status                              
019500          stop    run.                                                    
019600*                                                                         
019700     open     i-o    Bt-Parm-File.                                        
019800     if       Bt-Parm-Status not = "00"                                   
019900          display BM003 space Bt-Parm-Status                              
020000          stop    run.                                                    
020100     read     Bt-Parm-File key Bt-Parm-Rrn.                               
020200     if       Bt-Parm-Status not = "00"                                   
020300          display BM003 space Bt-Parm-Status                              
020400          stop    run.                                                    
020500*                                                                         
020600     open     output Bt-Metrics-Report-File.                              
020700*                                                                         
020800 Md010-Exit.   exit     section.                                          
020900*                                                                         
021000 Md020-Load-Series       section.                                         
021100* **************************                                              
021200*   day-over-day differences of Dp-Pnl-Cum, first difference              
021300*   dropped - there is no day zero to diff the first record               
021400*   against.                                                              
021500*                                                                         
021600     read     Bt-Daily-Pnl-File at end move "Y" to WS-Eof-Sw.             
021700     perform  Md025-Diff-Cycle thru Md025-Exit                            
021800             until WS-Eof-Sw = "Y".                                       
021900*                                                                         
022000 Md020-Exit.   exit     section.                                          
022100*                                                                         
022200 Md025-Diff-Cycle.                                                        
022300     compute  WS-Diff = Dp-Pnl-Cum - WS-Prev-Cum.                         
022400     if       WS-First-Rec = "N"                                          
022500          add     1 to WS-Day-Count                                       
022600          set     WS-Day-Ix to WS-Day-Count                               
022700          move    WS-Diff to WS-Day-Entry (WS-Day-Ix).                    
022800     move     "N" to WS-First-Rec.                                        
022900     move     Dp-Pnl-Cum to WS-Prev-Cum.                                  
023000     read     Bt-Daily-Pnl-File at end move "Y" to WS-Eof-Sw.             
023050*    file ran out on this cycle's trailing read - the diff is             
023060*    already banked, nothing left to prime for a next pass.               
023070     if       WS-Eof-Sw = "Y"                                             
023080          go to Md025-Exit.                                               
023100*                                                                         
023200 Md025-Exit.   exit.                                                      
023300*                                                                         
023400 Md800-Run-Statistics    section.                                         
023500* **************************                                              
023600*   Bts-Initial-Capital left at zero - this run has no capital            
023700*   parameter, which leaves the percentage variants undefined at          
023800*   Btstat's Bts700, exactly as intended.                                 
023900*                                                                         
024000     move     WS-Day-Count          to Bts-N.                             
024100     perform  Md805-Load-Series thru Md805-Exit                           
024200             varying WS-Day-Ix from 1 by 1                                
024300             until WS-Day-Ix > WS-Day-Count.                              
024400     move     Bt-Parm-Risk-Free-Rate to Bts-Risk-Free-Rate.               
024500     move     zero to Bts-Initial-Capital.                                
024600     move     Bt-Parm-Var-Quantile   to Bts-Var-Quantile.                 
024700     move     Bt-Parm-Min-Capital-Fees to Bts-Min-Capital.                
024800     move     "N" to Bts-Want-Pct.                                        
024900     call     "BTSTAT" using BT-Stat-Linkage.                             
025000     perform  Md810-Write-Report thru Md810-Exit.                         
025100*                                                                         
025200 Md800-Exit.   exit     section.                                          
025300*                                                                         
025400 Md805-Load-Series.                                                       
025500     move     WS-Day-Entry (WS-Day-Ix) to Bts-Series (WS-Day-Ix).         
025600*                                                                         
025700 Md805-Exit.   exit.                                                      
025800*                                                                         
025900 Md810-Write-Report      section.                                         
026000* **************************                                              
026100*                                                                         
026200     move     "METRICS-DAILY REPORT"  to Mr-Name.                         
026250     move     zero                     to Mr-Value.                       
026300     move     "AFTER-FEES"            to Mr-Value-Disp.                   
026400     move     space                    to Mr-Undef-Flag.                  
026450     move     "2"                      to Mr-Src-Pgm.                     
026500     write    BT-Metrics-Report-Record.                                   
026600*                                                                         
026700     move     "AVG-RETURN"   to WS-Stat-Name.                             
026800     move     Bts-R-Avg-Return         to WS-Stat-Value.                  
026900     move     Bts-R-Avg-Return-U       to WS-Stat-Undef.                  
027000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
027100*                                                                         
027200     move     "AVG-WIN"      to WS-Stat-Name.                             
027300     move     Bts-R-Avg-Win            to WS-Stat-Value.                  
027400     move     Bts-R-Avg-Win-U          to WS-Stat-Undef.                  
027500     perform  Md815-Edit-And-Write thru Md815-Exit.                       
027600*                                                                         
027700     move     "AVG-LOSS"     to WS-Stat-Name.                             
027800     move     Bts-R-Avg-Loss           to WS-Stat-Value.                  
027900     move     Bts-R-Avg-Loss-U         to WS-Stat-Undef.                  
028000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
028100*                                                                         
028200     move     "WIN-RATE"     to WS-Stat-Name.                             
028300     move     Bts-R-Win-Rate           to WS-Stat-Value.                  
028400     move     Bts-R-Win-Rate-U         to WS-Stat-Undef.                  
028500     perform  Md815-Edit-And-Write thru Md815-Exit.                       
028600*                                                                         
028700     move     "VOLATILITY"   to WS-Stat-Name.                             
028800     move     Bts-R-Volatility         to WS-Stat-Value.                  
028900     move     Bts-R-Volatility-U       to WS-Stat-Undef.                  
029000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
029100*                                                                         
029200     move     "MAX-DRAWDOWN" to WS-Stat-Name.                             
029300     move     Bts-R-Max-Drawdown       to WS-Stat-Value.                  
029400     move     Bts-R-Max-Drawdown-U     to WS-Stat-Undef.                  
029500     perform  Md815-Edit-And-Write thru Md815-Exit.                       
029600*                                                                         
029700     move     "SHARPE"       to WS-Stat-Name.                             
029800     move     Bts-R-Sharpe             to WS-Stat-Value.                  
029900     move     Bts-R-Sharpe-U           to WS-Stat-Undef.                  
030000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
030100*                                                                         
030200     move     "SORTINO"      to WS-Stat-Name.                             
030300     move     Bts-R-Sortino            to WS-Stat-Value.                  
030400     move     Bts-R-Sortino-U          to WS-Stat-Undef.                  
030500     perform  Md815-Edit-And-Write thru Md815-Exit.                       
030600*                                                                         
030700     move     "CALMAR"       to WS-Stat-Name.                             
030800     move     Bts-R-Calmar             to WS-Stat-Value.                  
030900     move     Bts-R-Calmar-U           to WS-Stat-Undef.                  
031000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
031100*                                                                         
031200     move     "PROFIT-FACTOR"to WS-Stat-Name.                             
031300     move     Bts-R-Profit-Factor      to WS-Stat-Value.                  
031400     move     Bts-R-Profit-Factor-U    to WS-Stat-Undef.                  
031500     perform  Md815-Edit-And-Write thru Md815-Exit.                       
031600*                                                                         
031700     move     "RISK-OF-RUIN" to WS-Stat-Name.                             
031800     move     Bts-R-Risk-Of-Ruin       to WS-Stat-Value.                  
031900     move     Bts-R-Risk-Of-Ruin-U     to WS-Stat-Undef.                  
032000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
032100*                                                                         
032200     move     "VALUE-AT-RISK"to WS-Stat-Name.                             
032300     move     Bts-R-Value-At-Risk      to WS-Stat-Value.                  
032400     move     Bts-R-Value-At-Risk-U    to WS-Stat-Undef.                  
032500     perform  Md815-Edit-And-Write thru Md815-Exit.                       
032600*                                                                         
032700     move     "MIN-CAPITAL"  to WS-Stat-Name.                             
032800     move     Bts-R-Min-Capital        to WS-Stat-Value.                  
032900     move     Bts-R-Min-Capital-U      to WS-Stat-Undef.                  
033000     perform  Md815-Edit-And-Write thru Md815-Exit.                       
033100*                                                                         
033200 Md810-Exit.   exit     section.                                          
033300*                                                                         
033400 Md815-Edit-And-Write.                                                    
033500     if       WS-Stat-Undef = "Y"                                         
033600          move "UNDEFINED"      to Mr-Value-Disp                          
033700     else                                                                 
033800          move WS-Stat-Value    to WS-Edit-Value                          
033900          move WS-Edit-Value    to Mr-Value-Disp.                         
033950     move     WS-Stat-Value to Mr-Value.                                  
034000     move     WS-Stat-Name to Mr-Name.                                    
034100     move     WS-Stat-Undef to Mr-Undef-Flag.                             
034150     move     "2"           to Mr-Src-Pgm.                                
034200     write    BT-Metrics-Report-Record.                                   
034300*                                                                         
034400 Md815-Exit.   exit.                                                      
034500*                                                                         
                                                                                