000100******************************************************************        
000200*                             BTSTAT                                      
000300******************************************************************        
000400*                                                                         
000500 identification          division.                                        
000600* ================================                                        
000700*                                                                         
000800     program-id.          btstat.                                         
000900*                                                                         
001000     author.              R. J. Halsey.                                   
001100*                                                                         
001200     installation.        Meridian Futures Systems Ltd.,                  
001300         Bishopsgate Back Office.                                         
001400*                                                                         
001500     date-written.        04/03/1992.                                     
001600*                                                                         
001700     date-compiled.                                                       
001800*                                                                         
001900     security.            Proprietary to Meridian Futures                 
002000         Systems Ltd. - see remarks.                                      
002100*                                                                         
002200*    remarks.                                                             
002300*        Shared statistics engine for the derivatives backtest            
002400*        suite.                                                           
002500*        Given a per-day p & l series, computes average                   
002600*        return/win/loss,                                                 
002700*        win rate, volatility, maximum drawdown, Sharpe, Sortino,         
002800*        Calmar,                                                          
002900*        profit factor, risk of ruin and Value-at-Risk, plus the          
003000*        Backtest-Raw percentage variants. Called by Bt000, Btraw         
003100*        and                                                              
003200*        Btmetr so the three engines can never drift out of step          
003300*        on                                                               
003400*        the arithmetic.                                                  
003500*                                                                         
003600*        No compiler intrinsic FUNCTIONs are used anywhere in this        
003700*        module (shop policy - see the 1925 note below); square           
003800*        root,                                                            
003900*        natural log, exponential and power are this shop's own           
004000*        iterative routines, paragraphs Bts800 thru Bts830.               
004100*                                                                         
004200*    version.            1.4 of 09/08/2026                                
004300*                                                                         
004400*    called modules.                                                      
004500*           none.                                                         
004600*                                                                         
004700*    files used :                                                         
004800*           none - linkage only, see Bt-Stat-Linkage copybook.            
004900*                                                                         
005000*    error messages used.                                                 
005100*           none.                                                         
005200*                                                                         
005300* change-log:                                                             
005400* 04/03/92 rjh - 1.0 Created.                                             
005500* 19/11/92 rjh - 1.1 Added Bts300 max-drawdown and Bts400 Sharpe          
005600*                    & Sortino paragraphs.                                
005700* 09/07/97 rjh - 1.2 Added Bts700 percentage variants for the             
005800*                    new Btraw program.                                   
005900* 21/01/99 rjh - Y2K review - no date arithmetic in this module,          
006000*                    no change required.                                  
006100* 16/04/24 rjh - Copyright notice updated, superseding all                
006200*                    previous notices.                                    
006300* 13/11/25 rjh - 1.3 Dropped the old intrinsic-FUNCTION build of          
006400*                    this module entirely - replaced every                
006500*                    FUNCTION SQRT/LN/EXP call with the home-grown        
006600*                    Newton/series routines below so the module           
006700*                    compiles unchanged on a compiler without the         
006800*                    intrinsic-function amendment fitted.                 
006810* 09/08/26 rjh - 1.4 Added 88-levels                                      
006820*                    Ws-Series-Table-Eof and                              
006830*                    Ws-Stat-Is-Undef/Defined to the existing             
006840*                    switch bytes, and a 77-level Prog-Name for           
006850*                    the operator log. Bts300-Drawdown now GO             
006860*                    TOes straight past the accumulate/divide             
006870*                    steps on a zero-length series instead of             
006880*                    falling through two nested IFs to get the            
006890*                    same answer.                                         
006900*                                                                         
007000******************************************************************        
007100* copyright notice.                                                       
007200* *****************                                                       
007300*                                                                         
007400* this program is part of the btstat suite of the                         
007500* Meridian Derivatives Strategy Backtest & Metrics                        
007600* batch system, Copyright (C) 1988-2003 Meridian                          
007700* Futures Systems Ltd.  All rights reserved.                              
007800*                                                                         
007900* this source is confidential and is supplied to the                      
008000* client named above under licence. it may not be                         
008100* copied, disclosed to a third party or used outside                      
008200* the terms of that licence without prior written                         
008300* consent of Meridian Futures Systems Ltd.                                
008400******************************************************************        
008500*                                                                         
008600 environment             division.                                        
008700* ================================                                        
008800*                                                                         
008900 configuration           section.                                         
009000     source-computer.     meridian-3090.                                  
009100     object-computer.     meridian-3090.                                  
009200     special-names.                                                       
009300         c01 is top-of-form                                               
009400         class ws-numeric-class is "0" thru "9"                           
009500         switch 0 is ws-upsi-0-switch.                                    
009600*                                                                         
009700 data                    division.                                        
009800* ================================                                        
009900*                                                                         
010000 working-storage         section.                                         
010050 77  Prog-Name               pic x(15) value "BTSTAT (1.4)".              
010100* -----------------------                                                 
010200*                                                                         
010300 01  WS-Subscripts.                                                       
010400     03  Ws-I                  pic 9(5)         comp.                     
010500     03  Ws-J                  pic 9(5)         comp.                     
010600     03  Ws-K                  pic 9(5)         comp.                     
010610     03  WS-Subscripts-Filler     pic x(01).                              
010700*                                                                         
010800 01  WS-Accumulators.                                                     
010900     03  Ws-Sum                pic s9(11)v9(4)  comp-3.                   
011000     03  Ws-Sum-W              pic s9(11)v9(4)  comp-3.                   
011100     03  Ws-Sum-L              pic s9(11)v9(4)  comp-3.                   
011200     03  Ws-Count-W            pic 9(5)         comp.                     
011300     03  Ws-Count-L            pic 9(5)         comp.                     
011400     03  Ws-Var-Sum            pic s9(15)v9(4)  comp-3.                   
011500     03  Ws-Down-Sum           pic s9(15)v9(4)  comp-3.                   
011600     03  Ws-Variance           pic s9(13)v9(6)  comp-3.                   
011700     03  Ws-Cum                pic s9(11)v9(4)  comp-3.                   
011800     03  Ws-Peak               pic s9(11)v9(4)  comp-3.                   
011900     03  Ws-Drawdown           pic s9(11)v9(4)  comp-3.                   
012000     03  Ws-Min-Drawdown       pic s9(11)v9(4)  comp-3.                   
012010     03  WS-Accumulators-Filler   pic x(01).                              
012100*                                                                         
012200 01  WS-Work-Fields.                                                      
012300     03  Ws-Dev                pic s9(11)v9(4)  comp-3.                   
012400     03  Ws-Hold               pic s9(11)v9(4)  comp-3.                   
012500     03  Ws-H                  pic s9(7)v9(6)   comp-3.                   
012600     03  Ws-F                  pic s9(7)v9(6)   comp-3.                   
012700     03  Ws-Base               pic s9(11)v9(6)  comp-3.                   
012800     03  Ws-A-Value            pic s9(11)v9(6)  comp-3.                   
012810     03  WS-Work-Fields-Filler    pic x(01).                              
012900*                                                                         
013000 01  WS-Work-Text             pic x(10)     value spaces.                 
013100*     kept for ad-hoc trace/display during statistics runs - split        
013200*     view lets Zz900 print either half on its own without moving         
013300*     the whole scratch area.                                             
013400 01  WS-Work-Text-Split redefines WS-Work-Text.                           
013500     03  Ws-Work-Text-1        pic x(05).                                 
013600     03  Ws-Work-Text-2        pic x(05).                                 
013700*                                                                         
013800 01  WS-Sqrt-252       pic s9v9(6)      comp-3   value 15.874508.         
013900 01  WS-Ln-2           pic s9v9(6)      comp-3   value 0.693147.          
014000*                                                                         
014100 01  WS-Sorted-Series.                                                    
014200     03  Ws-Sorted     occurs 5000 times indexed by Ws-Sx                 
014250         pic s9(9)v9(4)   comp-3.                                         
014260     03  WS-Sorted-Series-Filler             pic x(01).                   
014400*                                                                         
014500 01  WS-Sqrt-Fields.                                                      
014600     03  Ws-Sqrt-X             pic s9(11)v9(6)  comp-3.                   
014700     03  Ws-Sqrt-R             pic s9(11)v9(6)  comp-3.                   
014800     03  Ws-Sqrt-Prev          pic s9(11)v9(6)  comp-3.                   
014900     03  Ws-Sqrt-Diff          pic s9(11)v9(6)  comp-3.                   
015000     03  Ws-Sqrt-Iters         pic 99           comp.                     
015100*     retained for tracing Newton convergence when someone doubts         
015200*     this routine again - leave redefine in, costs nothing.              
015300     03  Ws-Sqrt-R-Prev-Trace redefines Ws-Sqrt-R                         
015350         pic s9(11)v9(6)    comp-3.                                       
015360     03  WS-Sqrt-Fields-Filler               pic x(01).                   
015500*                                                                         
015600 01  WS-Ln-Fields.                                                        
015700     03  Ws-Ln-X               pic s9(11)v9(6)  comp-3.                   
015800     03  Ws-Ln-R               pic s9(11)v9(6)  comp-3.                   
015900     03  Ws-Ln-K               pic s9(5)        comp.                     
016000     03  Ws-Ln-Y               pic s9(11)v9(8)  comp-3.                   
016100     03  Ws-Ln-Y2              pic s9(11)v9(8)  comp-3.                   
016200     03  Ws-Ln-Term            pic s9(11)v9(8)  comp-3.                   
016300     03  Ws-Ln-Sum             pic s9(11)v9(8)  comp-3.                   
016400     03  Ws-Ln-Ix              pic 99           comp.                     
016410     03  WS-Ln-Fields-Filler      pic x(01).                              
016500*                                                                         
016600 01  WS-Exp-Fields.                                                       
016700     03  Ws-Exp-X              pic s9(7)v9(6)   comp-3.                   
016800     03  Ws-Exp-R              pic s9(11)v9(6)  comp-3.                   
016900     03  Ws-Exp-Neg-Sw         pic x.                                     
017000     03  Ws-Exp-K              pic 99           comp.                     
017100     03  Ws-Exp-Scaled         pic s9(7)v9(8)   comp-3.                   
017200     03  Ws-Exp-Term           pic s9(11)v9(10) comp-3.                   
017300     03  Ws-Exp-Sum            pic s9(11)v9(10) comp-3.                   
017400     03  Ws-Exp-Ix             pic 99           comp.                     
017410     03  WS-Exp-Fields-Filler     pic x(01).                              
017500*                                                                         
017600 01  WS-Pow-Fields.                                                       
017700     03  Ws-Pow-X              pic s9(11)v9(6)  comp-3.                   
017800     03  Ws-Pow-Y              pic s9(11)v9(6)  comp-3.                   
017900     03  Ws-Pow-R              pic s9(11)v9(6)  comp-3.                   
018000     03  Ws-Pow-Undef-Sw       pic x.                                     
018010     03  WS-Pow-Fields-Filler     pic x(01).                              
018100*                                                                         
018200 01  WS-Switches.                                                         
018300     03  Ws-Eof-Sw             pic x            value "N".                
018310         88  Ws-Series-Table-Eof   value "Y".                             
018400*     these two switches are carried as one byte pair purely so a         
018500*     single MOVE SPACES clears both at once at BTS000 entry - the        
018600*     alphanumeric view below is what that MOVE actually uses.            
018700     03  Ws-Flag-Pair.                                                    
018800         05  Ws-Undef-Flag     pic x.                                     
018810             88  Ws-Stat-Is-Undef      value "Y".                         
018820             88  Ws-Stat-Is-Defined    value "N".                         
018900         05  Ws-Undef-Filler   pic x(04).                                 
019000     03  Ws-Flag-Text redefines Ws-Flag-Pair pic x(05).                   
019100*                                                                         
019200 01  WS-Sharpe-Fields.                                                    
019300     03  Ws-Sharpe-Num         pic s9(11)v9(6)  comp-3.                   
019400     03  Ws-Sortino-Den        pic s9(11)v9(6)  comp-3.                   
019410     03  WS-Sharpe-Fields-Filler  pic x(01).                              
019500*                                                                         
019600 linkage                 section.                                         
019700* -----------------------                                                 
019800*                                                                         
019900 copy "wsbtstat.cob".                                                     
020000*                                                                         
020100 procedure               division using BT-Stat-Linkage.                  
020200* ========================================================                
020300*                                                                         
020400 Bts000-Main             section.                                         
020500* *****************                                                       
020600*   entry point - drives every statistic off the one series the           
020700*   caller loaded into Bts-Series(1) thru Bts-Series(Bts-N).              
020800*                                                                         
020900     move     spaces  to Ws-Flag-Text.                                    
021000     move     zero    to Ws-Sum, Ws-Sum-W, Ws-Sum-L.                      
021100     move     zero    to Ws-Count-W, Ws-Count-L.                          
021200     move     zero    to Ws-Var-Sum, Ws-Down-Sum.                         
021300     move     zero    to Ws-Cum, Ws-Peak, Ws-Min-Drawdown.                
021400     perform  Bts100-Basic-Stats      thru Bts100-Exit.                   
021500     perform  Bts700-Pct-Variants     thru Bts700-Exit.                   
021600     perform  Bts200-Volatility       thru Bts200-Exit.                   
021700     perform  Bts300-Drawdown         thru Bts300-Exit.                   
021800     perform  Bts400-Sharpe-Sortino   thru Bts400-Exit.                   
021900     perform  Bts500-Calmar-Pf-Ror    thru Bts500-Exit.                   
022000     perform  Bts600-Value-At-Risk    thru Bts600-Exit.                   
022100     move     Bts-Min-Capital to Bts-R-Min-Capital.                       
022200     move     space           to Bts-R-Min-Capital-U.                     
022300*                                                                         
022400 Bts000-Exit.   exit     program.                                         
022500*                                                                         
022600 Bts100-Basic-Stats      section.                                         
022700* **************************                                              
022800*   one pass accumulating sum, win-sum, loss-sum and their counts,        
022900*   then the three simple means and the win rate.                         
023000*                                                                         
023100     perform  Bts105-Accum-One varying Ws-I from 1 by 1                   
023200          until Ws-I > Bts-N.                                             
023300*                                                                         
023400     if       Bts-N = zero                                                
023500          move "Y" to Bts-R-Avg-Return-U                                  
023600          move zero to Bts-R-Avg-Return                                   
023700     else                                                                 
023800          divide Ws-Sum by Bts-N giving Bts-R-Avg-Return rounded          
023900          move   space to Bts-R-Avg-Return-U.                             
024000*                                                                         
024100     if       Ws-Count-W = zero                                           
024200          move "Y" to Bts-R-Avg-Win-U                                     
024300          move zero to Bts-R-Avg-Win                                      
024400     else                                                                 
024500          divide Ws-Sum-W by Ws-Count-W                                   
024600             giving Bts-R-Avg-Win rounded                                 
024700          move   space to Bts-R-Avg-Win-U.                                
024800*                                                                         
024900     if       Ws-Count-L = zero                                           
025000          move "Y" to Bts-R-Avg-Loss-U                                    
025100          move zero to Bts-R-Avg-Loss                                     
025200     else                                                                 
025300          divide Ws-Sum-L by Ws-Count-L                                   
025400             giving Bts-R-Avg-Loss rounded                                
025500          move   space to Bts-R-Avg-Loss-U.                               
025600*                                                                         
025700     move     space to Bts-R-Win-Rate-U.                                  
025800     if       Bts-N = zero                                                
025900          move zero to Bts-R-Win-Rate                                     
026000     else                                                                 
026100          divide Ws-Count-W by Bts-N                                      
026200             giving Bts-R-Win-Rate rounded.                               
026300*                                                                         
026400 Bts100-Exit.   exit     section.                                         
026500*                                                                         
026600 Bts105-Accum-One.                                                        
026700     add      Bts-Series(Ws-I) to Ws-Sum.                                 
026800     if       Bts-Series(Ws-I) > zero                                     
026900          add Bts-Series(Ws-I) to Ws-Sum-W                                
027000          add 1                to Ws-Count-W                              
027100     else                                                                 
027200      if   Bts-Series(Ws-I) < zero                                        
027300              add Bts-Series(Ws-I) to Ws-Sum-L                            
027400              add 1                to Ws-Count-L.                         
027500*                                                                         
027600 Bts700-Pct-Variants     section.                                         
027700* **************************                                              
027800*   Backtest-Raw percentage variants - harmless to compute for            
027900*   Metrics-Daily too, the report paragraph just leaves them off.         
028000*                                                                         
028100     perform  Bts705-Pct-Return thru Bts705-Exit.                         
028200     perform  Bts710-Pct-Win    thru Bts710-Exit.                         
028300     perform  Bts715-Pct-Loss   thru Bts715-Exit.                         
028400*                                                                         
028500 Bts700-Exit.   exit     section.                                         
028600*                                                                         
028700 Bts705-Pct-Return.                                                       
028800     if       Bts-Initial-Capital = zero or                               
028900             Bts-R-Avg-Return-U = "Y"                                     
029000          move "Y"  to Bts-R-Avg-Return-Pct-U                             
029100          move zero to Bts-R-Avg-Return-Pct                               
029200     else                                                                 
029300          divide Bts-R-Avg-Return by Bts-Initial-Capital                  
029400             giving Bts-R-Avg-Return-Pct rounded                          
029500          move   space to Bts-R-Avg-Return-Pct-U.                         
029600*                                                                         
029700 Bts705-Exit.   exit.                                                     
029800*                                                                         
029900 Bts710-Pct-Win.                                                          
030000     if       Bts-Initial-Capital = zero or Bts-R-Avg-Win-U = "Y"         
030100          move "Y"  to Bts-R-Avg-Win-Pct-U                                
030200          move zero to Bts-R-Avg-Win-Pct                                  
030300     else                                                                 
030400          divide Bts-R-Avg-Win by Bts-Initial-Capital                     
030500             giving Bts-R-Avg-Win-Pct rounded                             
030600          move   space to Bts-R-Avg-Win-Pct-U.                            
030700*                                                                         
030800 Bts710-Exit.   exit.                                                     
030900*                                                                         
031000 Bts715-Pct-Loss.                                                         
031100     if       Bts-Initial-Capital = zero or Bts-R-Avg-Loss-U = "Y"        
031200          move "Y"  to Bts-R-Avg-Loss-Pct-U                               
031300          move zero to Bts-R-Avg-Loss-Pct                                 
031400     else                                                                 
031500          divide Bts-R-Avg-Loss by Bts-Initial-Capital                    
031600             giving Bts-R-Avg-Loss-Pct rounded                            
031700          move   space to Bts-R-Avg-Loss-Pct-U.                           
031800*                                                                         
031900 Bts715-Exit.   exit.                                                     
032000*                                                                         
032100 Bts200-Volatility       section.                                         
032200* **************************                                              
032300*   sample standard deviation of the whole series, divisor N-1.           
032400*                                                                         
032500     if       Bts-N < 2                                                   
032600          move "Y"  to Bts-R-Volatility-U                                 
032700          move zero to Bts-R-Volatility                                   
032800     else                                                                 
032900          perform Bts205-Sum-Sq varying Ws-I from 1 by 1                  
033000             until Ws-I > Bts-N                                           
033100          compute Ws-Variance rounded =                                   
033200             Ws-Var-Sum / (Bts-N - 1)                                     
033300          move    Ws-Variance to Ws-Sqrt-X                                
033400          perform Bts800-Sqrt thru Bts800-Exit                            
033500          move    Ws-Sqrt-R  to Bts-R-Volatility                          
033600          move    space      to Bts-R-Volatility-U.                       
033700*                                                                         
033800 Bts200-Exit.   exit     section.                                         
033900*                                                                         
034000 Bts205-Sum-Sq.                                                           
034100     compute  Ws-Dev = Bts-Series(Ws-I) - Bts-R-Avg-Return.               
034200     compute  Ws-Var-Sum rounded = Ws-Var-Sum + Ws-Dev * Ws-Dev.          
034300*                                                                         
034400 Bts300-Drawdown         section.                                         
034500* **************************                                              
034600*   running cumulative of the series against its own running              
034700*   peak, most negative dip divided by the minimum capital.               
034800*                                                                         
034900     if       Bts-N = zero                                                
035000          move "Y"  to Bts-R-Max-Drawdown-U                               
035100          move zero to Bts-R-Max-Drawdown                                 
035150          go to   Bts300-Exit.                                            
035300     perform  Bts305-Accum-Dd varying Ws-I from 1 by 1                    
035400          until Ws-I > Bts-N.                                             
035500     if       Bts-Min-Capital = zero                                      
035600          move "Y"  to Bts-R-Max-Drawdown-U                               
035700          move zero to Bts-R-Max-Drawdown                                 
035800     else                                                                 
035900          divide Ws-Min-Drawdown by Bts-Min-Capital                       
036000             giving Bts-R-Max-Drawdown rounded                            
036100          move   space to Bts-R-Max-Drawdown-U.                           
036200*                                                                         
036300 Bts300-Exit.   exit     section.                                         
036400*                                                                         
036500 Bts305-Accum-Dd.                                                         
036600     add      Bts-Series(Ws-I) to Ws-Cum.                                 
036700     if       Ws-Cum > Ws-Peak                                            
036800          move Ws-Cum to Ws-Peak.                                         
036900     compute  Ws-Drawdown = Ws-Cum - Ws-Peak.                             
037000     if       Ws-Drawdown < Ws-Min-Drawdown                               
037100          move Ws-Drawdown to Ws-Min-Drawdown.                            
037200*                                                                         
037300 Bts400-Sharpe-Sortino   section.                                         
037400* **************************                                              
037500*   Sharpe off the whole-series volatility; Sortino off a second          
037600*   pass that only accumulates the downside (loss) deviations.            
037700*                                                                         
037800     if       Bts-R-Volatility-U = "Y" or Bts-R-Volatility = zero         
037900          move "Y"  to Bts-R-Sharpe-U                                     
038000          move zero to Bts-R-Sharpe                                       
038100     else                                                                 
038200          compute Ws-Sharpe-Num rounded =                                 
038300             Bts-R-Avg-Return - Bts-Risk-Free-Rate                        
038400          compute Bts-R-Sharpe rounded =                                  
038500             Ws-Sharpe-Num / Bts-R-Volatility * WS-Sqrt-252               
038600          move    space to Bts-R-Sharpe-U.                                
038700*                                                                         
038800     move     zero to Ws-Down-Sum.                                        
038900     if       Ws-Count-L < 2                                              
039000          move "Y"  to Bts-R-Sortino-U                                    
039100          move zero to Bts-R-Sortino                                      
039200     else                                                                 
039300      perform Bts410-Sum-Sq-Loss varying Ws-I from 1 by 1                 
039400             until Ws-I > Bts-N                                           
039500      compute Ws-Variance rounded =                                       
039600         Ws-Down-Sum / (Ws-Count-L - 1)                                   
039700      move    Ws-Variance to Ws-Sqrt-X                                    
039800      perform Bts800-Sqrt thru Bts800-Exit                                
039900      move    Ws-Sqrt-R to Ws-Sortino-Den                                 
040000      if      Ws-Sortino-Den not > zero                                   
040100              move "Y"  to Bts-R-Sortino-U                                
040200              move zero to Bts-R-Sortino                                  
040300      else                                                                
040400              compute Bts-R-Sortino rounded =                             
040500                 Bts-R-Avg-Return / Ws-Sortino-Den * WS-Sqrt-252          
040600              move    space to Bts-R-Sortino-U.                           
040700*                                                                         
040800 Bts400-Exit.   exit     section.                                         
040900*                                                                         
041000 Bts410-Sum-Sq-Loss.                                                      
041100     if       Bts-Series(Ws-I) < zero                                     
041200          compute Ws-Dev rounded =                                        
041300             Bts-Series(Ws-I) - Bts-R-Avg-Loss                            
041400          compute Ws-Down-Sum rounded =                                   
041500             Ws-Down-Sum + Ws-Dev * Ws-Dev.                               
041600*                                                                         
041700 Bts500-Calmar-Pf-Ror    section.                                         
041800* **************************                                              
041900*   Calmar, profit factor and risk-of-ruin - the three ratios             
042000*   built from totals the earlier sections already hold.                  
042100*                                                                         
042200     move     Bts-R-Max-Drawdown to Ws-Base.                              
042300     if       Ws-Base < zero                                              
042400          multiply Ws-Base by -1 giving Ws-Base.                          
042500     if       Bts-R-Max-Drawdown-U = "Y" or                               
042600             Bts-R-Max-Drawdown = zero                                    
042700          move "Y"  to Bts-R-Calmar-U                                     
042800          move zero to Bts-R-Calmar                                       
042900     else                                                                 
043000          compute Bts-R-Calmar rounded =                                  
043100             Bts-R-Avg-Return / Ws-Base * WS-Sqrt-252                     
043200          move    space to Bts-R-Calmar-U.                                
043300*                                                                         
043400     move     Ws-Sum-L to Ws-Base.                                        
043500     if       Ws-Base < zero                                              
043600          multiply Ws-Base by -1 giving Ws-Base.                          
043700     if       Ws-Sum-L = zero                                             
043800          move "Y"  to Bts-R-Profit-Factor-U                              
043900          move zero to Bts-R-Profit-Factor                                
044000     else                                                                 
044100          compute Bts-R-Profit-Factor rounded = Ws-Sum-W / Ws-Base        
044200          move    space to Bts-R-Profit-Factor-U.                         
044300*                                                                         
044400     if       Bts-Want-Pct = "Y"                                          
044500          move Bts-R-Avg-Loss-Pct   to Ws-A-Value                         
044600          move Bts-R-Avg-Loss-Pct-U to Ws-Undef-Flag                      
044700     else                                                                 
044800          move Bts-R-Avg-Loss   to Ws-A-Value                             
044900          move Bts-R-Avg-Loss-U to Ws-Undef-Flag.                         
045000*                                                                         
045100     if       Bts-R-Win-Rate = zero or Ws-Undef-Flag = "Y" or             
045200             Ws-A-Value = zero                                            
045300          move "Y"  to Bts-R-Risk-Of-Ruin-U                               
045400          move zero to Bts-R-Risk-Of-Ruin                                 
045500     else                                                                 
045600          compute Ws-Base rounded =                                       
045700             (1 - Bts-R-Win-Rate) / Bts-R-Win-Rate                        
045800          compute Ws-Pow-Y rounded = 1 / Ws-A-Value                       
045900          move    Ws-Base to Ws-Pow-X                                     
046000          perform Bts830-Pow thru Bts830-Exit                             
046100          if      Ws-Pow-Undef-Sw = "Y"                                   
046200                  move "Y"  to Bts-R-Risk-Of-Ruin-U                       
046300                  move zero to Bts-R-Risk-Of-Ruin                         
046400          else                                                            
046500                  move Ws-Pow-R to Bts-R-Risk-Of-Ruin                     
046600                  move space    to Bts-R-Risk-Of-Ruin-U.                  
046700*                                                                         
046800 Bts500-Exit.   exit     section.                                         
046900*                                                                         
047000 Bts600-Value-At-Risk    section.                                         
047100* **************************                                              
047200*   99% (or whatever Bts-Var-Quantile asks for) VaR off a sorted          
047300*   copy of the series - bubble sort, no SORT verb in this shop.          
047400*                                                                         
047500     if       Bts-N = zero                                                
047600          move "Y"  to Bts-R-Value-At-Risk-U                              
047700          move zero to Bts-R-Value-At-Risk                                
047800     else                                                                 
047900      perform Bts605-Load-Sorted varying Ws-I from 1 by 1                 
048000             until Ws-I > Bts-N                                           
048100      perform Bts610-Sort-Outer  varying Ws-I from 1 by 1                 
048200             until Ws-I > Bts-N - 1                                       
048300      compute Ws-H rounded =                                              
048400         Bts-Var-Quantile * (Bts-N - 1) + 1                               
048500      compute Ws-K = Ws-H                                                 
048600      compute Ws-F rounded = Ws-H - Ws-K                                  
048700      if      Ws-K >= Bts-N                                               
048800              move Ws-Sorted(Bts-N) to Bts-R-Value-At-Risk                
048900      else                                                                
049000              compute Bts-R-Value-At-Risk rounded =                       
049100                 Ws-Sorted(Ws-K) + Ws-F *                                 
049200                 (Ws-Sorted(Ws-K + 1) - Ws-Sorted(Ws-K)).                 
049300      move    space to Bts-R-Value-At-Risk-U.                             
049400*                                                                         
049500 Bts600-Exit.   exit     section.                                         
049600*                                                                         
049700 Bts605-Load-Sorted.                                                      
049800     move     Bts-Series(Ws-I) to Ws-Sorted(Ws-I).                        
049900*                                                                         
050000 Bts610-Sort-Outer.                                                       
050100     perform  Bts615-Sort-Inner varying Ws-J from 1 by 1                  
050200          until Ws-J > Bts-N - Ws-I.                                      
050300*                                                                         
050400 Bts615-Sort-Inner.                                                       
050500     if       Ws-Sorted(Ws-J) > Ws-Sorted(Ws-J + 1)                       
050600          move Ws-Sorted(Ws-J)     to Ws-Hold                             
050700          move Ws-Sorted(Ws-J + 1) to Ws-Sorted(Ws-J)                     
050800          move Ws-Hold             to Ws-Sorted(Ws-J + 1).                
050900*                                                                         
051000 Bts800-Sqrt             section.                                         
051100* **************************                                              
051200*   Newton-Raphson square root - no SQRT function in this dialect,        
051300*   20 passes is ample for the precision Ws-Sqrt-R carries.               
051400*                                                                         
051500     if       Ws-Sqrt-X <= zero                                           
051600          move zero to Ws-Sqrt-R                                          
051700     else                                                                 
051800          move    Ws-Sqrt-X to Ws-Sqrt-R                                  
051900          move    zero      to Ws-Sqrt-Iters                              
052000          perform Bts805-Newton-Step thru Bts805-Exit                     
052100             varying Ws-Sqrt-Iters from 1 by 1                            
052200             until Ws-Sqrt-Iters > 20.                                    
052300*                                                                         
052400 Bts800-Exit.   exit     section.                                         
052500*                                                                         
052600 Bts805-Newton-Step.                                                      
052700     divide   Ws-Sqrt-X by Ws-Sqrt-R giving Ws-Sqrt-Prev rounded.         
052800     compute  Ws-Sqrt-Diff rounded = Ws-Sqrt-Prev - Ws-Sqrt-R.            
052900     add      Ws-Sqrt-R to Ws-Sqrt-Prev.                                  
053000     divide   Ws-Sqrt-Prev by 2 giving Ws-Sqrt-R rounded.                 
053100*                                                                         
053200 Bts805-Exit.   exit.                                                     
053300*                                                                         
053400 Bts810-Ln               section.                                         
053500* **************************                                              
053600*   natural log by range reduction to (0.5,2) then the Mercator           
053700*   / artanh series - halve or double, count the moves in Ws-Ln-K,        
053800*   sum 2*artanh((x-1)/(x+1)) and add back K*ln(2) at the end.            
053900*                                                                         
054000     if       Ws-Ln-X <= zero                                             
054100          move zero to Ws-Ln-R                                            
054200     else                                                                 
054300          move    Ws-Ln-X to Ws-Ln-R                                      
054400          move    zero    to Ws-Ln-K                                      
054500          perform Bts812-Reduce-Up   thru Bts812-Exit                     
054600             until Ws-Ln-R <= 2                                           
054700          perform Bts814-Reduce-Down thru Bts814-Exit                     
054800             until Ws-Ln-R >= 0.5                                         
054900          compute Ws-Ln-Y  rounded =                                      
055000             (Ws-Ln-R - 1) / (Ws-Ln-R + 1)                                
055100          compute Ws-Ln-Y2 rounded = Ws-Ln-Y * Ws-Ln-Y                    
055200          move    Ws-Ln-Y  to Ws-Ln-Sum                                   
055300          move    Ws-Ln-Y  to Ws-Ln-Term                                  
055400          perform Bts816-Series-Term thru Bts816-Exit                     
055500             varying Ws-Ln-Ix from 1 by 1 until Ws-Ln-Ix > 12             
055600          compute Ws-Ln-R rounded =                                       
055700             2 * Ws-Ln-Sum + Ws-Ln-K * WS-Ln-2.                           
055800*                                                                         
055900 Bts810-Exit.   exit     section.                                         
056000*                                                                         
056100 Bts812-Reduce-Up.                                                        
056200     divide   Ws-Ln-R by 2 giving Ws-Ln-R rounded.                        
056300     add      1 to Ws-Ln-K.                                               
056400*                                                                         
056500 Bts812-Exit.   exit.                                                     
056600*                                                                         
056700 Bts814-Reduce-Down.                                                      
056800     multiply Ws-Ln-R by 2 giving Ws-Ln-R rounded.                        
056900     subtract 1 from Ws-Ln-K.                                             
057000*                                                                         
057100 Bts814-Exit.   exit.                                                     
057200*                                                                         
057300 Bts816-Series-Term.                                                      
057400     compute  Ws-Ln-Term rounded = Ws-Ln-Term * Ws-Ln-Y2.                 
057500     compute  Ws-Ln-Sum  rounded =                                        
057600          Ws-Ln-Sum + Ws-Ln-Term / (2 * Ws-Ln-Ix + 1).                    
057700*                                                                         
057800 Bts820-Exp              section.                                         
057900* **************************                                              
058000*   exp by scaling and squaring - halve the argument until it is          
058100*   under 1, Taylor-series that, then square back up Ws-Exp-K             
058200*   times; a negative argument is handled by inverting the result.        
058300*                                                                         
058400     move     Ws-Exp-X to Ws-Exp-Scaled.                                  
058500     move     "N"       to Ws-Exp-Neg-Sw.                                 
058600     if       Ws-Exp-Scaled < zero                                        
058700          move     "Y" to Ws-Exp-Neg-Sw                                   
058800          multiply Ws-Exp-Scaled by -1 giving Ws-Exp-Scaled.              
058900*                                                                         
059000     move     zero to Ws-Exp-K.                                           
059100     perform  Bts822-Scale-Down thru Bts822-Exit                          
059200      until Ws-Exp-Scaled <= 1.                                           
059300     move     Ws-Exp-Scaled to Ws-Exp-Sum.                                
059400     move     Ws-Exp-Scaled to Ws-Exp-Term.                               
059500     perform  Bts824-Taylor-Term thru Bts824-Exit                         
059600      varying Ws-Exp-Ix from 2 by 1 until Ws-Exp-Ix > 15.                 
059700     add      1 to Ws-Exp-Sum.                                            
059800     perform  Bts826-Square-Back thru Bts826-Exit                         
059900      varying Ws-I from 1 by 1 until Ws-I > Ws-Exp-K.                     
060000     move     Ws-Exp-Sum to Ws-Exp-R.                                     
060100     if       Ws-Exp-Neg-Sw = "Y"                                         
060200          divide 1 by Ws-Exp-R giving Ws-Exp-R rounded.                   
060300*                                                                         
060400 Bts820-Exit.   exit     section.                                         
060500*                                                                         
060600 Bts822-Scale-Down.                                                       
060700     divide   Ws-Exp-Scaled by 2 giving Ws-Exp-Scaled rounded.            
060800     add      1 to Ws-Exp-K.                                              
060900*                                                                         
061000 Bts822-Exit.   exit.                                                     
061100*                                                                         
061200 Bts824-Taylor-Term.                                                      
061300     compute  Ws-Exp-Term rounded =                                       
061400          Ws-Exp-Term * Ws-Exp-Scaled / Ws-Exp-Ix.                        
061500     add      Ws-Exp-Term to Ws-Exp-Sum.                                  
061600*                                                                         
061700 Bts824-Exit.   exit.                                                     
061800*                                                                         
061900 Bts826-Square-Back.                                                      
062000     compute  Ws-Exp-Sum rounded = Ws-Exp-Sum * Ws-Exp-Sum.               
062100*                                                                         
062200 Bts826-Exit.   exit.                                                     
062300*                                                                         
062400 Bts830-Pow              section.                                         
062500* **************************                                              
062600*   general power X**Y as Exp(Y * Ln(X)) - undefined (switch set)         
062700*   for X not greater than zero, as Risk-Of-Ruin can ask for.             
062800*                                                                         
062900     move     "N" to Ws-Pow-Undef-Sw.                                     
063000     if       Ws-Pow-X <= zero                                            
063100          move "Y"  to Ws-Pow-Undef-Sw                                    
063200          move zero to Ws-Pow-R                                           
063300     else                                                                 
063400          move    Ws-Pow-X to Ws-Ln-X                                     
063500          perform Bts810-Ln thru Bts810-Exit                              
063600          compute Ws-Exp-X rounded = Ws-Pow-Y * Ws-Ln-R                   
063700          perform Bts820-Exp thru Bts820-Exit                             
063800          move    Ws-Exp-R to Ws-Pow-R.                                   
063900*                                                                         
064000 Bts830-Exit.   exit     section.                                         
064100*                                                                         
                                                                                