000100******************************************************************        
000200*                      Tick File  -  Fd Clause                            
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 fd  BT-Tick-File                                                         
000800     record contains 48.                                                  
000900 copy "wsbttick.cob".                                                     
001000*                                                                         
