000100******************************************************************        
000200*                    Position File  -  Fd Clause                          
000300******************************************************************        
000400*                                                                         
000500* 19/02/90 rjh - Created.                                                 
000600*                                                                         
000700 fd  BT-Position-File                                                     
000800     record contains 32.                                                  
000900 copy "wsbtpos.cob".                                                      
001000*                                                                         
