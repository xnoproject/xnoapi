000100******************************************************************        
000200*                   Tick Record  -  Bt-Tick-File                          
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600* 04/03/92 rjh - Added trailing filler to round the record to 32.         
000700* 09/08/97 rjh - Added condition-names to Tick-Pos so the filter          
000750*                programs can test it without a literal in sight.         
000800*                Grew the trailing filler back out to 48 to give          
000850*                the feed vendor room for whatever they add next.         
000900 01  BT-Tick-Record.                                                      
001000*     Tick-Date   - yyyy-mm-dd, file sorted ascending by date+time        
001100     03  Tick-Date             pic x(10).                                 
001200*     Tick-Time   - hh:mm:ss.                                             
001300     03  Tick-Time             pic x(8).                                  
001400*     Tick-Close  - last traded price, index points.                      
001500     03  Tick-Close            pic s9(7)v99.                              
001600*     Tick-Pos    - target position, +1 long, 0 flat, -1 short.           
001700     03  Tick-Pos              pic s9.                                    
001710         88  Tick-Pos-Long         value 1.                               
001720         88  Tick-Pos-Flat         value zero.                            
001730         88  Tick-Pos-Short        value -1.                              
001800     03  filler                pic x(20).                                 
001900*                                                                         
