000100******************************************************************        
000200*             Pnl Detail Record  -  Bt-Pnl-Detail-File                    
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600* 21/06/90 rjh - Added Pd-Txn-Fee/Pd-Ovn-Fee for the Bt000 fee run        
000700* 14/09/97 rjh - Added Pd-Variant-Cde - Bt000 and Btraw both land         
000750*                records in this copybook and Audit wanted a way          
000800*                to tell the two variants apart in a spot check.          
000900 01  BT-Pnl-Detail-Record.                                                
001000     03  Pd-Date               pic x(10).                                 
001100     03  Pd-Time               pic x(8).                                  
001200*     Pd-Pnl-Raw  - per-tick raw p & l, before any fee deduction.         
001300     03  Pd-Pnl-Raw            pic s9(9)v9(4).                            
001400     03  Pd-Txn-Fee            pic s9(5)v9(5).                            
001500     03  Pd-Ovn-Fee            pic s9(5)v9(5).                            
001600*     Pd-Pnl-Net  - Pd-Pnl-Raw less both fee fields.                      
001700     03  Pd-Pnl-Net            pic s9(9)v9(4).                            
001800*     Pd-Variant-Cde - R = Btraw's raw run, F = Bt000's fee run.          
001900     03  Pd-Variant-Cde        pic x(01).                                 
002000         88  Pd-Variant-Raw        value "R".                             
002100         88  Pd-Variant-Fees       value "F".                             
002200     03  filler                pic x(15).                                 
002300*                                                                         
