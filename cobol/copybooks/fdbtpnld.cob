000100******************************************************************        
000200*                   Pnl Detail File  -  Fd Clause                         
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 fd  BT-Pnl-Detail-File                                                   
000800     record contains 80.                                                  
000900 copy "wsbtpnld.cob".                                                     
001000*                                                                         
