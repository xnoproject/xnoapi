000100******************************************************************        
000200*          Run Parameter Record  -  Bt-Parm-File,  Rrn = 1                
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600* 02/09/93 rjh - Added Bt-Parm-Min-Capital-Fees so Bt000 can park         
000700*                computed minimum capital here for Btmetr to pick         
000750*                up on its own run - this shop's usual way of             
000760*                carrying one job step's answer into the next.            
000900* 21/01/99 rjh - Y2K review of this copybook, no 2-digit years            
001000*                here, no change required.                                
001100*                                                                         
001200 01  BT-Parm-Record.                                                      
001300*     Bt-Parm-Pnl-Type  - RAW or AFTER-FEES.                              
001400     03  Bt-Parm-Pnl-Type      pic x(10).                                 
001500*     Bt-Parm-Risk-Free-Rate  - default zero.                             
001600     03  Bt-Parm-Risk-Free-Rate                                           
001700         pic s9v9(6)        comp-3.                                       
001800*     Bt-Parm-Initial-Capital  - default 1.                               
001900     03  Bt-Parm-Initial-Capital                                          
002000         pic s9(9)v99       comp-3.                                       
002100*     Bt-Parm-Tp-Pct / Sl-Pct  - take-profit / stop-loss percent.         
002200     03  Bt-Parm-Tp-Pct        pic s9(3)v99 comp-3.                       
002300     03  Bt-Parm-Sl-Pct        pic s9(3)v99 comp-3.                       
002400*     Bt-Parm-Var-Quantile  - value-at-risk quantile, default .05         
002500     03  Bt-Parm-Var-Quantile                                             
002600         pic s9v9(6)        comp-3.                                       
002700*     Bt-Parm-Min-Capital-Fees - set by Bt000, read back by Btmetr        
002800     03  Bt-Parm-Min-Capital-Fees                                         
002900         pic s9(9)v9(4)     comp-3.                                       
003000     03  filler                pic x(200).                                
003100*                                                                         
                                                                                