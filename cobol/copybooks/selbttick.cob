000100******************************************************************        
000200*                    Tick File  -  Select Clause                          
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 select   BT-Tick-File      assign to "TICKFILE"                          
000800     organization  is line sequential                                     
000900     file status   is Bt-Tick-Status.                                     
001000*                                                                         
