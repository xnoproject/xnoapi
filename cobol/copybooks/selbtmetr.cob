000100******************************************************************        
000200*               Metrics Report File  -  Select Clause                     
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 select   BT-Metrics-Report-File assign to "METRRPT"                      
000800     organization  is line sequential                                     
000900     file status   is Bt-Metr-Status.                                     
001000*                                                                         
