000100******************************************************************        
000200*                   Daily Pnl File  -  Fd Clause                          
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 fd  BT-Daily-Pnl-File                                                    
000800     record contains 50.                                                  
000900 copy "wsbtdaly.cob".                                                     
001000*                                                                         
