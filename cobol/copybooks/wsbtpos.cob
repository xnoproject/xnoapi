000100******************************************************************        
000200*               Position Record  -  Bt-Position-File                      
000300******************************************************************        
000400*                                                                         
000500* 19/02/90 rjh - Created for the Tp/Sl filter programs.                   
000600* 28/11/97 rjh - Added condition-names to Pr-Pos and a new                
000650*                Pr-Filter-Cde so a mixed position file can be            
000700*                split back out by the filter that wrote it.              
000800 01  BT-Position-Record.                                                  
000900     03  Pr-Date               pic x(10).                                 
001000     03  Pr-Time               pic x(8).                                  
001100*     Pr-Pos  - position as rewritten by the filter, +1/0/-1.             
001200     03  Pr-Pos                pic s9.                                    
001210         88  Pr-Pos-Long           value 1.                               
001220         88  Pr-Pos-Flat           value zero.                            
001230         88  Pr-Pos-Short          value -1.                              
001300*     Pr-Filter-Cde - T = Bttpsl (fixed tp/sl), R = Bttral (trailing).    
001400     03  Pr-Filter-Cde         pic x(01).                                 
001410         88  Pr-Filter-Tp          value "T".                             
001420         88  Pr-Filter-Tr          value "R".                             
001500     03  filler                pic x(12).                                 
001600*                                                                         
