000100******************************************************************        
000200*                 Daily Pnl File  -  Select Clause                        
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 select   BT-Daily-Pnl-File assign to "DAILYPNL"                          
000800     organization  is line sequential                                     
000900     file status   is Bt-Daly-Status.                                     
001000*                                                                         
