000100******************************************************************        
000200*                 Parameter File  -  Select Clause                        
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 select   BT-Parm-File      assign to "BTPARAM"                           
000800     organization  is relative                                            
000900     access mode   is random                                              
001000     relative key  is Bt-Parm-Rrn                                         
001100     file status   is Bt-Parm-Status.                                     
001200*                                                                         
