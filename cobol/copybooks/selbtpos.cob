000100******************************************************************        
000200*                  Position File  -  Select Clause                        
000300******************************************************************        
000400*                                                                         
000500* 19/02/90 rjh - Created.                                                 
000600*                                                                         
000700 select   BT-Position-File assign to "POSFILE"                            
000800     organization  is line sequential                                     
000900     file status   is Bt-Pos-Status.                                      
001000*                                                                         
