000100******************************************************************        
000200*         Metrics Report Record  -  Bt-Metrics-Report-File                
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600* 17/05/94 rjh - Changed Mr-Value to a pre-edited display field so        
000700*                the record writes straight to the print file with        
000800*                no separate edit move needed in the caller.              
000900* 22/10/97 rjh - Added condition-names to Mr-Undef-Flag and a new         
000950*                Mr-Src-Pgm so a report that mixes Btraw's and            
001000*                Btmetr's statistics can still tell them apart.           
001050* 09/08/26 rjh - Audit review: Mr-Value-Defined was coded value           
001060*                "N", but neither caller ever moves "N" to this           
001070*                byte - corrected to value space to match what            
001080*                Btraw/Btmetr actually write.                             
001090* 09/08/26 rjh - Audit review: restored a numeric Mr-Value                
001092*                alongside Mr-Value-Disp - the 1994 change left           
001094*                only the edited text on the record, and audit's          
001096*                own re-extraction off this file needs the signed         
001098*                number back, not a re-parse of the print text.           
001100 01  BT-Metrics-Report-Record.                                            
001200     03  Mr-Name               pic x(20).                                 
001250*     Mr-Value  - the statistic itself, unedited, for anything            
001260*                 downstream that wants the number rather than            
001270*                 the print line.                                         
001280     03  Mr-Value              pic s9(9)v9(6).                            
001300*     Mr-Value-Disp  - edited value, or literal UNDEFINED                 
001400     03  Mr-Value-Disp         pic x(17).                                 
001500*     Mr-Undef-Flag  - Y when the statistic could not be computed,        
001550*                    space otherwise - same Y/space pair Btstat           
001560*                    itself carries on every Bts-R-...-U field.           
001600     03  Mr-Undef-Flag         pic x.                                     
001610         88  Mr-Value-Undefined    value "Y".                             
001620         88  Mr-Value-Defined      value space.                           
001700*     Mr-Src-Pgm  - 1 = Btraw, 2 = Btmetr.                                
001800     03  Mr-Src-Pgm            pic x(01).                                 
001810         88  Mr-Src-Btraw          value "1".                             
001820         88  Mr-Src-Btmetr         value "2".                             
001900     03  filler                pic x(14).                                 
002000*                                                                         
                                                                                