000100******************************************************************        
000200*                 Metrics Report File  -  Fd Clause                       
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 fd  BT-Metrics-Report-File                                               
000800     record contains 68.                                                  
000900 copy "wsbtmetr.cob".                                                     
001000*                                                                         
