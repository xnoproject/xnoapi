000100******************************************************************        
000200*      Btstat Linkage  -  Shared By Bt000/Btraw/Btmetr/Btstat             
000300******************************************************************        
000400*                                                                         
000500* 04/03/92 rjh - Created for the new common statistics module so          
000600*                Bt000, Btraw and Btmetr all drive Btstat off one         
000700*                shared layout instead of three private copies.           
000800* 09/07/97 rjh - Added Bts-Want-Pct switch for the Raw percentage         
000900*                variants, keeps the linkage one shape for all            
001000*                caller whether or not the variants are used.             
001100*                                                                         
001200 01  BT-Stat-Linkage.                                                     
001300*     Bts-N  - number of entries loaded into Bts-Series.                  
001400     03  Bts-N                 pic 9(5)         binary.                   
001500     03  Bts-Risk-Free-Rate    pic s9v9(6)      comp-3.                   
001600     03  Bts-Initial-Capital   pic s9(9)v99     comp-3.                   
001700     03  Bts-Min-Capital       pic s9(9)v9(4)   comp-3.                   
001800     03  Bts-Var-Quantile      pic s9v9(6)      comp-3.                   
001900     03  Bts-Want-Pct          pic x.                                     
002000*     Bts-Series  - per-day p & l, oldest first.                          
002100     03  Bts-Series            occurs 5000 times                          
002200         indexed by Bts-Ix                                                
002300         pic s9(9)v9(4)     comp-3.                                       
002400     03  Bts-Results.                                                     
002500         05  Bts-R-Avg-Return      pic s9(9)v9(6) comp-3.                 
002600         05  Bts-R-Avg-Return-U    pic x.                                 
002700         05  Bts-R-Avg-Win         pic s9(9)v9(6) comp-3.                 
002800         05  Bts-R-Avg-Win-U       pic x.                                 
002900         05  Bts-R-Avg-Loss        pic s9(9)v9(6) comp-3.                 
003000         05  Bts-R-Avg-Loss-U      pic x.                                 
003100         05  Bts-R-Win-Rate        pic s9(9)v9(6) comp-3.                 
003200         05  Bts-R-Win-Rate-U      pic x.                                 
003300         05  Bts-R-Volatility      pic s9(9)v9(6) comp-3.                 
003400         05  Bts-R-Volatility-U    pic x.                                 
003500         05  Bts-R-Max-Drawdown    pic s9(9)v9(6) comp-3.                 
003600         05  Bts-R-Max-Drawdown-U  pic x.                                 
003700         05  Bts-R-Sharpe          pic s9(9)v9(6) comp-3.                 
003800         05  Bts-R-Sharpe-U        pic x.                                 
003900         05  Bts-R-Sortino         pic s9(9)v9(6) comp-3.                 
004000         05  Bts-R-Sortino-U       pic x.                                 
004100         05  Bts-R-Calmar          pic s9(9)v9(6) comp-3.                 
004200         05  Bts-R-Calmar-U        pic x.                                 
004300         05  Bts-R-Profit-Factor   pic s9(9)v9(6) comp-3.                 
004400         05  Bts-R-Profit-Factor-U pic x.                                 
004500         05  Bts-R-Risk-Of-Ruin    pic s9(9)v9(6) comp-3.                 
004600         05  Bts-R-Risk-Of-Ruin-U  pic x.                                 
004700         05  Bts-R-Value-At-Risk   pic s9(9)v9(6) comp-3.                 
004800         05  Bts-R-Value-At-Risk-U pic x.                                 
004900         05  Bts-R-Min-Capital     pic s9(9)v9(6) comp-3.                 
005000         05  Bts-R-Min-Capital-U   pic x.                                 
005100         05  Bts-R-Avg-Return-Pct  pic s9(9)v9(6) comp-3.                 
005200         05  Bts-R-Avg-Return-Pct-U pic x.                                
005300         05  Bts-R-Avg-Win-Pct     pic s9(9)v9(6) comp-3.                 
005400         05  Bts-R-Avg-Win-Pct-U   pic x.                                 
005500         05  Bts-R-Avg-Loss-Pct    pic s9(9)v9(6) comp-3.                 
005600         05  Bts-R-Avg-Loss-Pct-U  pic x.                                 
005610     03  Bts-Linkage-Filler    pic x(01).                                 
005700*                                                                         
