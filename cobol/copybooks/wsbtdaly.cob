000100******************************************************************        
000200*              Daily Pnl Record  -  Bt-Daily-Pnl-File                     
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600* 02/09/93 rjh - Added Dp-Pnl-Cum running total, Bt030 brk.               
000700* 14/09/97 rjh - Added Dp-Variant-Cde, same reason and same run as        
000750*                the new field on the Pnl-Detail-File copybook.           
000800 01  BT-Daily-Pnl-Record.                                                 
000900     03  Dp-Date               pic x(10).                                 
001000*     Dp-Pnl      - sum of selected per-tick p & l over this date.        
001100     03  Dp-Pnl                pic s9(9)v9(4).                            
001200*     Dp-Pnl-Cum  - running cumulative of Dp-Pnl across all dates.        
001300     03  Dp-Pnl-Cum            pic s9(9)v9(4).                            
001400*     Dp-Variant-Cde - R = Btraw's raw run, F = Bt000's fee run.          
001500     03  Dp-Variant-Cde        pic x(01).                                 
001600         88  Dp-Variant-Raw        value "R".                             
001700         88  Dp-Variant-Fees       value "F".                             
001800     03  filler                pic x(13).                                 
001900*                                                                         
