000100******************************************************************        
000200*                   Parameter File  -  Fd Clause                          
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 fd  BT-Parm-File                                                         
000800     record contains 250.                                                 
000900 copy "wsbtparm.cob".                                                     
001000*                                                                         
