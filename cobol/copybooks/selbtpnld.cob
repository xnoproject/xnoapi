000100******************************************************************        
000200*                 Pnl Detail File  -  Select Clause                       
000300******************************************************************        
000400*                                                                         
000500* 13/11/88 rjh - Created.                                                 
000600*                                                                         
000700 select   BT-Pnl-Detail-File assign to "PNLDTL"                           
000800     organization  is line sequential                                     
000900     file status   is Bt-Pnld-Status.                                     
001000*                                                                         
